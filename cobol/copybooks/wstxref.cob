000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE FOR REFERENCE DATA -            *
000400*        METRO CITY TABLE (HRA TEST), ABBREVIATION  *
000500*        FULL-FORM TABLE, DEDUCTION LIMITS AND       *
000600*        REBATE 87A THRESHOLDS.                      *
000700*   TABLES LOADED VIA REDEFINES OF LITERAL VALUES,    *
000800*   SAME TECHNIQUE AS THE SLAB TABLES IN WSTXSLB.      *
000900*****************************************************
001000*
001100* 09/11/91 SKM - METRO CITY TABLE CREATED FOR HRA SUB-RUN.
001200* 19/09/98 RND - Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001300* 30/09/24 VKR - TX2409 ABBREVIATION TABLE AND DEDUCTION
001400*                LIMIT BLOCK ADDED FOR THE REFERENCE
001500*                LISTING REQUIRED BY THE FY 2024-25 RUN.
001600* 15/10/25 VKR - TX2511 ADDED GANDHINAGAR, THANE, NAVI
001700*                MUMBAI AND INDORE TO THE METRO LIST PER
001800*                ASSESSMENT SECTION'S UPDATED CITY LIST.
001900*
002000 01  TX-METRO-CITY-VALUES.
002100     03  FILLER   PIC X(16)  VALUE "DELHI".
002200     03  FILLER   PIC X(16)  VALUE "MUMBAI".
002300     03  FILLER   PIC X(16)  VALUE "BANGALORE".
002400     03  FILLER   PIC X(16)  VALUE "HYDERABAD".
002500     03  FILLER   PIC X(16)  VALUE "CHENNAI".
002600     03  FILLER   PIC X(16)  VALUE "KOLKATA".
002700     03  FILLER   PIC X(16)  VALUE "PUNE".
002800     03  FILLER   PIC X(16)  VALUE "AHMEDABAD".
002900     03  FILLER   PIC X(16)  VALUE "JAIPUR".
003000     03  FILLER   PIC X(16)  VALUE "LUCKNOW".
003100     03  FILLER   PIC X(16)  VALUE "CHANDIGARH".
003200     03  FILLER   PIC X(16)  VALUE "GANDHINAGAR".
003300     03  FILLER   PIC X(16)  VALUE "GURUGRAM".
003400     03  FILLER   PIC X(16)  VALUE "NOIDA".
003500     03  FILLER   PIC X(16)  VALUE "GURGAON".
003600     03  FILLER   PIC X(16)  VALUE "THANE".
003700     03  FILLER   PIC X(16)  VALUE "NAVI MUMBAI".
003800     03  FILLER   PIC X(16)  VALUE "INDORE".
003900*
004000 01  TX-METRO-CITY-TABLE REDEFINES TX-METRO-CITY-VALUES.
004100     03  TX-METRO-CITY        PIC X(16)  OCCURS 18.
004200*
004300 01  TX-METRO-CITY-COUNT      PIC 99     VALUE 18.
004400*
004500*  ABBREVIATION FULL-FORM TABLE FOR THE REFERENCE LISTING.
004600*
004700 01  TX-ABBREV-VALUES.
004800     03  FILLER  PIC X(5)   VALUE "ITR".
004900     03  FILLER  PIC X(40)  VALUE "INCOME TAX RETURN".
005000     03  FILLER  PIC X(5)   VALUE "PAN".
005100     03  FILLER  PIC X(40)  VALUE "PERMANENT ACCOUNT NUMBER".
005200     03  FILLER  PIC X(5)   VALUE "AIS".
005300     03  FILLER  PIC X(40)  VALUE "ANNUAL INFORMATION STATEMENT".
005400     03  FILLER  PIC X(5)   VALUE "TIS".
005500     03  FILLER  PIC X(40)  VALUE "TAXPAYER INFORMATION SUMMARY".
005600     03  FILLER  PIC X(5)   VALUE "TDS".
005700     03  FILLER  PIC X(40)  VALUE "TAX DEDUCTED AT SOURCE".
005800     03  FILLER  PIC X(5)   VALUE "AY".
005900     03  FILLER  PIC X(40)  VALUE "ASSESSMENT YEAR".
006000     03  FILLER  PIC X(5)   VALUE "FY".
006100     03  FILLER  PIC X(40)  VALUE "FINANCIAL YEAR".
006200     03  FILLER  PIC X(5)   VALUE "HRA".
006300     03  FILLER  PIC X(40)  VALUE "HOUSE RENT ALLOWANCE".
006400     03  FILLER  PIC X(5)   VALUE "LTA".
006500     03  FILLER  PIC X(40)  VALUE "LEAVE TRAVEL ALLOWANCE".
006600     03  FILLER  PIC X(5)   VALUE "EPF".
006700     03  FILLER  PIC X(40)  VALUE "EMPLOYEE PROVIDENT FUND".
006800     03  FILLER  PIC X(5)   VALUE "PPF".
006900     03  FILLER  PIC X(40)  VALUE "PUBLIC PROVIDENT FUND".
007000     03  FILLER  PIC X(5)   VALUE "ELSS".
007100     03  FILLER  PIC X(40)  VALUE "EQUITY LINKED SAVINGS SCHEME".
007200     03  FILLER  PIC X(5)   VALUE "NSC".
007300     03  FILLER  PIC X(40)  VALUE "NATIONAL SAVINGS CERTIFICATE".
007400     03  FILLER  PIC X(5)   VALUE "NRI".
007500     03  FILLER  PIC X(40)  VALUE "NON-RESIDENT INDIAN".
007600     03  FILLER  PIC X(5)   VALUE "RNOR".
007700     03  FILLER  PIC X(40)
007750                     VALUE "RESIDENT BUT NOT ORDINARILY RESIDENT".
007800     03  FILLER  PIC X(5)   VALUE "HUF".
007900     03  FILLER  PIC X(40)  VALUE "HINDU UNDIVIDED FAMILY".
008000     03  FILLER  PIC X(5)   VALUE "LTCG".
008100     03  FILLER  PIC X(40)  VALUE "LONG TERM CAPITAL GAINS".
008200     03  FILLER  PIC X(5)   VALUE "STCG".
008300     03  FILLER  PIC X(40)  VALUE "SHORT TERM CAPITAL GAINS".
008400     03  FILLER  PIC X(5)   VALUE "CBDT".
008500     03  FILLER  PIC X(40)  VALUE "CENTRAL BOARD OF DIRECT TAXES".
008600*
008700 01  TX-ABBREV-TABLE REDEFINES TX-ABBREV-VALUES.
008800     03  TX-ABBREV-ENTRY           OCCURS 19.
008900         05  TX-ABBREV-CODE        PIC X(5).
009000         05  TX-ABBREV-FULL-FORM   PIC X(40).
009100*
009200 01  TX-ABBREV-COUNT          PIC 99     VALUE 19.
009300*
009400*  DEDUCTION LIMITS AND REBATE THRESHOLDS FOR THE
009500*  REFERENCE LISTING, ALL FIGURES PER FINANCE ACT
009600*  PROVISIONS IN FORCE FOR FY 2024-25.
009700*
009800 01  TX-DEDN-LIMITS.
009900     03  TX-LIM-80C               PIC 9(9)V99  COMP-3
010000                                   VALUE 150000.00.
010100     03  TX-LIM-80D-SELF          PIC 9(9)V99  COMP-3
010200                                   VALUE 25000.00.
010300     03  TX-LIM-80D-PARENT-U60    PIC 9(9)V99  COMP-3
010400                                   VALUE 25000.00.
010500     03  TX-LIM-80D-PARENT-O60    PIC 9(9)V99  COMP-3
010600                                   VALUE 50000.00.
010700     03  TX-LIM-24B               PIC 9(9)V99  COMP-3
010800                                   VALUE 200000.00.
010900     03  TX-REBATE-NEW-LIMIT      PIC 9(9)V99  COMP-3
011000                                   VALUE 700000.00.
011100     03  TX-REBATE-NEW-MAX        PIC 9(9)V99  COMP-3
011200                                   VALUE 25000.00.
011300     03  TX-REBATE-OLD-LIMIT      PIC 9(9)V99  COMP-3
011400                                   VALUE 500000.00.
011500     03  TX-REBATE-OLD-MAX        PIC 9(9)V99  COMP-3
011600                                   VALUE 12500.00.
011650     03  FILLER                   PIC X(10).
011700*
