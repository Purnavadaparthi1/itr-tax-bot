000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR TAXPAYER PROFILE FILE     *
000400*        USES TX-TPY-ID AS MATCHING KEY              *
000500*****************************************************
000600*  FILE SIZE 120 BYTES.
000700*
000800* 11/06/87 SKM - CREATED.
000900* 22/07/91 SKM - ADDED TP-RESID-STATUS FOR NRI/RNOR RETURNS.
001000* 14/03/99 RND - Y2K: ALL DATES IN THIS SUITE NOW CCYYMMDD, NO
001100*                WINDOWING NEEDED, THIS RECORD CARRIES NONE.
001200* 19/09/98 RND - CENTURY CHECK FOR TP-AGE STORAGE CONFIRMED OK
001300*                AS 3 DIGITS, NO CHANGE REQUIRED FOR ROLL-OVER.
001400* 08/04/09 ADR - FIELD WIDTHS REVIEWED FOR E-FILING PROJECT.
001500* 30/09/24 VKR - TX2409 ADD TP-REGIME FLAG (N/O) FOR FY 2024-25
001600*                DUAL-REGIME ASSESSMENT RUN.
001700* 12/10/25 VKR - TX2511 FILLER REDUCED, SPARE BYTES KEPT FOR
001800*                PLANNED SURCHARGE FIELDS NEXT RELEASE.
001900*
002000 01  TX-TAXPAYER-RECORD.
002100     03  TX-TPY-ID             PIC X(8).
002200     03  TX-TPY-PAN            PIC X(10).
002300     03  TX-TPY-AGE            PIC 9(3).
002400     03  TX-TPY-CATEGORY       PIC X.
002500*        I=INDIVIDUAL, H=HUF, F=FIRM, C=COMPANY
002600     03  TX-TPY-RESID-STATUS   PIC X.
002700*        R=RESIDENT, N=NRI, O=RNOR
002800     03  TX-TPY-REGIME         PIC X.
002900*        N=NEW REGIME REQUESTED, O=OLD REGIME REQUESTED
003000     03  TX-TPY-CITY           PIC X(16).
003100     03  TX-TPY-SALARY         PIC 9(9)V99.
003200     03  TX-TPY-BUSINESS       PIC 9(9)V99.
003300     03  TX-TPY-CG-SHORT       PIC 9(9)V99.
003400     03  TX-TPY-CG-LONG        PIC 9(9)V99.
003500     03  TX-TPY-RENTAL         PIC 9(9)V99.
003600     03  TX-TPY-OTHER          PIC 9(9)V99.
003700     03  FILLER                PIC X(14).
003800*
