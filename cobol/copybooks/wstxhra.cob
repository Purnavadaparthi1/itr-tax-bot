000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR HRA EXEMPTION CLAIM FILE  *
000400*        USES TX-HRA-ID, MATCHES TAXPAYER FILE       *
000500*        OPTIONAL, ZERO OR ONE RECORD PER TAXPAYER   *
000600*****************************************************
000700*  FILE SIZE 60 BYTES.
000800*
000900* 04/11/91 SKM - CREATED FOR HRA EXEMPTION SUB-RUN.
001000* 19/09/98 RND - Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001100* 30/09/24 VKR - TX2409 SALARY BASE CLARIFIED AS BASIC + DA
001200*                ONLY, CONFIRMED WITH ASSESSMENT SECTION.
001300*
001400 01  TX-HRA-RECORD.
001500     03  TX-HRA-ID             PIC X(8).
001600     03  TX-HRA-RECVD          PIC 9(9)V99.
001700     03  TX-HRA-RENT-PAID      PIC 9(9)V99.
001800     03  TX-HRA-SALARY-BASE    PIC 9(9)V99.
001900     03  FILLER                PIC X(19).
002000*
