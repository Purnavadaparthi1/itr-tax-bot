000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR TAX ASSESSMENT RESULT     *
000400*        FILE. WRITTEN ONE PER TAXPAYER.             *
000500*        PACKED - THIS FILE IS NOT FOR DIRECT        *
000600*        LISTING, USE THE ASSESSMENT REPORT FOR      *
000700*        THAT.                                       *
000800*****************************************************
000900*  FILE SIZE 200 BYTES.
001000*
001100* 18/06/87 SKM - CREATED.
001200* 19/09/98 RND - Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001300* 30/09/24 VKR - TX2409 REBUILT FOR FY 2024-25 DUAL REGIME
001400*                ASSESSMENT - ADDED RECOMMENDED REGIME,
001500*                SAVINGS, HRA EXEMPTION AND ITR FORM FIELDS.
001600*                PREVIOUS SINGLE-REGIME LAYOUT RETIRED.
001700* 15/10/25 VKR - TX2511 REASON CODE WIDENED TO 2 CHARS TO
001800*                ALLOW FOR FUTURE S5/S6 RULES.
001900*
002000 01  TX-ASSESS-RECORD.
002100     03  AS-ID                    PIC X(8).
002200     03  AS-REGIME-USED           PIC X.
002300     03  AS-GROSS-INCOME          PIC S9(11)V99  COMP-3.
002400     03  AS-TOTAL-DEDUCT          PIC S9(11)V99  COMP-3.
002500     03  AS-TAXABLE-INCOME        PIC S9(11)V99  COMP-3.
002600     03  AS-BASE-TAX              PIC S9(11)V99  COMP-3.
002700     03  AS-REBATE-87A            PIC S9(11)V99  COMP-3.
002800     03  AS-TAX-AFTER-REBATE      PIC S9(11)V99  COMP-3.
002900     03  AS-CESS                  PIC S9(11)V99  COMP-3.
003000     03  AS-TOTAL-TAX             PIC S9(11)V99  COMP-3.
003100     03  AS-RECOMM-REGIME         PIC X.
003200     03  AS-REGIME-SAVINGS        PIC S9(11)V99  COMP-3.
003300     03  AS-HRA-EXEMPT            PIC S9(11)V99  COMP-3.
003400     03  AS-ITR-FORM              PIC X(5).
003500     03  AS-ITR-ALT               PIC X(5).
003600     03  AS-REASON-CODE           PIC XX.
003700     03  FILLER                   PIC X(108).
003800*
