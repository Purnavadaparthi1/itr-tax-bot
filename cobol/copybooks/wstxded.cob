000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR DEDUCTION CLAIM FILE      *
000400*        USES TX-DED-ID, MATCHES TAXPAYER FILE       *
000500*        ZERO OR ONE RECORD PER TAXPAYER             *
000600*****************************************************
000700*  FILE SIZE 80 BYTES.
000800*
000900* 11/06/87 SKM - CREATED.
001000* 06/05/94 SKM - 80E EDUCATION LOAN INTEREST FIELD ADDED,
001100*                FILLER REDUCED TO SUIT.
001200* 19/09/98 RND - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001300*                NO CHANGE NEEDED.
001400* 30/09/24 VKR - TX2409 CONFIRMED AMOUNTS TAKEN AS CLAIMED,
001500*                THIS PROGRAM DOES NOT CAP TO STATUTE LIMITS,
001600*                ASSESSEE IS RESPONSIBLE FOR THE FIGURES GIVEN.
001700*
001800 01  TX-DEDUCT-RECORD.
001900     03  TX-DED-ID             PIC X(8).
002000     03  TX-DED-80C            PIC 9(9)V99.
002100     03  TX-DED-80D            PIC 9(9)V99.
002200     03  TX-DED-80E            PIC 9(9)V99.
002300     03  TX-DED-80G            PIC 9(9)V99.
002400     03  TX-DED-80TTA          PIC 9(9)V99.
002500     03  TX-DED-HOME-LOAN-INT  PIC 9(9)V99.
002600     03  FILLER                PIC X(6).
002700*
