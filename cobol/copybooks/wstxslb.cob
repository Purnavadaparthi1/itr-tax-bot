000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE FOR PROGRESSIVE SLAB TAX        *
000400*        TABLES - NEW REGIME AND OLD REGIME.        *
000500*   LOADED VIA REDEFINES OF LITERAL VALUES BELOW,    *
000600*   SEE PY-DAYS STYLE TABLE LOAD USED ELSEWHERE IN   *
000700*   THIS SHOP'S PAYROLL WITHHOLDING TABLES.           *
000800*****************************************************
000900*  FY 2024-25 (AY 2025-26) RATES.
001000*  TOP SLAB OF EACH REGIME CARRIES A WIDTH OF
001100*  999999999.99 TO STAND FOR "AND ABOVE", IE NO
001200*  UPPER LIMIT - TESTED FOR IN BB010 BY WIDTH, NOT
001300*  BY TABLE POSITION, SO A 7TH SLAB CAN BE ADDED
001400*  LATER WITHOUT A CODE CHANGE.
001500*
001600* 30/09/24 VKR - TX2409 CREATED - NEW + OLD REGIME
001700*                TABLES FOR FY 2024-25 ASSESSMENT.
001800* 12/10/25 VKR - TX2511 CONFIRMED OLD REGIME RATE 4
001900*                SLAB IS UNLIMITED, MATCHES NEW LAW.
002000*
002100 01  TX-SLAB-NEW-VALUES.
002200     03  FILLER        PIC 9(9)V99  VALUE 000300000.00.
002300     03  FILLER        PIC 9(3)V99  VALUE 000.00.
002400     03  FILLER        PIC 9(9)V99  VALUE 000300000.00.
002500     03  FILLER        PIC 9(3)V99  VALUE 005.00.
002600     03  FILLER        PIC 9(9)V99  VALUE 000300000.00.
002700     03  FILLER        PIC 9(3)V99  VALUE 010.00.
002800     03  FILLER        PIC 9(9)V99  VALUE 000300000.00.
002900     03  FILLER        PIC 9(3)V99  VALUE 015.00.
003000     03  FILLER        PIC 9(9)V99  VALUE 000300000.00.
003100     03  FILLER        PIC 9(3)V99  VALUE 020.00.
003200     03  FILLER        PIC 9(9)V99  VALUE 999999999.99.
003300     03  FILLER        PIC 9(3)V99  VALUE 030.00.
003400*
003500 01  TX-SLAB-NEW-TABLE REDEFINES TX-SLAB-NEW-VALUES.
003600     03  TX-SLAB-NEW            OCCURS 6.
003700         05  TX-SLAB-NEW-WIDTH  PIC 9(9)V99.
003800         05  TX-SLAB-NEW-RATE   PIC 9(3)V99.
003900*
004000 01  TX-SLAB-OLD-VALUES.
004100     03  FILLER        PIC 9(9)V99  VALUE 000250000.00.
004200     03  FILLER        PIC 9(3)V99  VALUE 000.00.
004300     03  FILLER        PIC 9(9)V99  VALUE 000250000.00.
004400     03  FILLER        PIC 9(3)V99  VALUE 005.00.
004500     03  FILLER        PIC 9(9)V99  VALUE 000500000.00.
004600     03  FILLER        PIC 9(3)V99  VALUE 020.00.
004700     03  FILLER        PIC 9(9)V99  VALUE 999999999.99.
004800     03  FILLER        PIC 9(3)V99  VALUE 030.00.
004900*
005000 01  TX-SLAB-OLD-TABLE REDEFINES TX-SLAB-OLD-VALUES.
005100     03  TX-SLAB-OLD            OCCURS 4.
005200         05  TX-SLAB-OLD-WIDTH  PIC 9(9)V99.
005300         05  TX-SLAB-OLD-RATE   PIC 9(3)V99.
005400*
