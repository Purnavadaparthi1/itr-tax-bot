000100****************************************************************
000200*                                                              *
000300*                 OLD/NEW REGIME COMPARISON ADVISOR            *
000400*                                                              *
000500*        BUILDS THE TAXABLE INCOME FIGURE FOR EACH OF THE      *
000600*        TWO STATUTORY REGIMES FOR ONE TAXPAYER, CALLS         *
000700*        TXCALC TWICE, AND RECOMMENDS WHICHEVER REGIME         *
000800*        PRODUCES THE LOWER TOTAL TAX.                         *
000900*                                                              *
001000****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500 PROGRAM-ID.             TXADVSR.
001600 AUTHOR.                 S KRISHNAMURTHY.
001700 INSTALLATION.           MERIDIAN TAXWARE SYSTEMS, BANGALORE.
001800 DATE-WRITTEN.           14/06/1987.
001900 DATE-COMPILED.
002000 SECURITY.               COMPANY CONFIDENTIAL, LICENSED USE
002100                          ONLY, SEE FILE LICENCE.TXT.
002200*
002300*    REMARKS.            CALLED BY TXASSES ONCE PER TAXPAYER,
002400*                        AFTER THE ITEMISED DEDUCTION TOTAL
002500*                        HAS BEEN BUILT BY THE CALLER.
002600*
002700*    CALLED MODULES.     TXCALC (TWICE, ONE CALL PER REGIME).
002800*
002900*    LINKAGE.            TX-ADVSR-LINKAGE, SEE COMMENTS BELOW.
003000*
003100* CHANGE LOG.
003200* 14/06/87 SKM - CREATED, OLD REGIME ONLY (NEW REGIME DID
003300*                NOT YET EXIST IN LAW).
003400* 19/09/98 RND - Y2K REVIEW OF THIS MODULE - NO DATE FIELDS
003500*                HELD HERE, NO CHANGE REQUIRED, NOTED FOR THE
003600*                FILE.
003700* 30/09/24 VKR - TX2409 NEW REGIME COMPARISON ADDED, REBUILT
003800*                TO CALL TXCALC FOR BOTH REGIMES AND CHOOSE
003900*                THE LOWER TOTAL TAX, PER THE ASSESSMENT
004000*                SECTION'S NEW ADVISORY REQUIREMENT.
004100* 12/10/25 VKR - TX2511 TIE-BREAK CLARIFIED - NEW REGIME WINS
004200*                A TIE, MATCHES CBDT'S OWN DEFAULT-REGIME
004300*                CIRCULAR FOR THIS ASSESSMENT YEAR.
004400*
004500 ENVIRONMENT             DIVISION.
004600*================================
004700*
004800 CONFIGURATION           SECTION.
004900 SPECIAL-NAMES.
005000     CLASS REGIME-CLASS  IS "N" "O".
005100*
005200 DATA                    DIVISION.
005300*================================
005400*
005500 WORKING-STORAGE         SECTION.
005600*-----------------------
005700 77  WS-PROG-NAME        PIC X(17) VALUE "TXADVSR (TX2511)".
005800*
005900*  WORK COPIES OF THE OLD/NEW TAXABLE INCOME FIGURES, BUILT
006000*  FROM THE LINKAGE GROSS INCOME AND ITEMISED DEDUCTION
006100*  TOTALS PASSED IN BY THE CALLER - SEE BB010 BELOW.
006200*
006300 01  WS-REGIME-WORK.
006400     03  WS-TAXABLE-NEW      PIC S9(11)V99 COMP-3.
006500     03  WS-TAXABLE-OLD      PIC S9(11)V99 COMP-3.
006510     03  FILLER              PIC X(4).
006600*
006700*  ONE COPY OF TX-CALC-LINKAGE FOR EACH REGIME CALL, SO THE
006800*  TWO SLAB BREAKDOWNS DO NOT OVERWRITE EACH OTHER BEFORE
006900*  THE COMPARISON IN BB030.
007000*
007100 01  WS-CALC-RESULT-NEW.
007200     03  WS-CR-BASE-TAX-N        PIC S9(11)V99 COMP-3.
007300     03  WS-CR-REBATE-N          PIC S9(11)V99 COMP-3.
007400     03  WS-CR-AFTER-REBATE-N    PIC S9(11)V99 COMP-3.
007500     03  WS-CR-CESS-N            PIC S9(11)V99 COMP-3.
007600     03  WS-CR-TOTAL-TAX-N       PIC S9(11)V99 COMP-3.
007610     03  FILLER                  PIC X(4).
007700 01  WS-CALC-RESULT-OLD REDEFINES WS-CALC-RESULT-NEW.
007800     03  WS-CR-BASE-TAX-O        PIC S9(11)V99 COMP-3.
007900     03  WS-CR-REBATE-O          PIC S9(11)V99 COMP-3.
008000     03  WS-CR-AFTER-REBATE-O    PIC S9(11)V99 COMP-3.
008100     03  WS-CR-CESS-O            PIC S9(11)V99 COMP-3.
008200     03  WS-CR-TOTAL-TAX-O       PIC S9(11)V99 COMP-3.
008210     03  FILLER                  PIC X(4).
008300*
008400*  A SEPARATE, NON-OVERLAID PAIR OF ACCUMULATORS HOLDS THE
008500*  TOTAL TAX ACTUALLY COMPARED IN BB030 - WS-CALC-RESULT-OLD
008600*  ABOVE IS A DIAGNOSTIC ALIAS ONLY, KEPT FOR THE TRACE DUMP
008700*  WHEN A QUERY COMES BACK FROM THE ASSESSMENT SECTION.
008800*
008900 77  WS-TOTAL-TAX-NEW    PIC S9(11)V99 COMP-3.
009000 77  WS-TOTAL-TAX-OLD    PIC S9(11)V99 COMP-3.
009100*
009110*  DIAGNOSTIC ONE-ROW VIEW OF THE TWO TAXABLE INCOME FIGURES,
009120*  REDEFINED AS A TWO-DEEP TABLE FOR THE TRACE DUMP - SAME
009130*  TECHNIQUE AS THE LEAST-OF-THREE TABLE IN TXHRA.
009140*
009150 01  WS-REGIME-TRACE.
009160     03  WS-RT-TAXABLE-NEW   PIC S9(11)V99 COMP-3.
009170     03  WS-RT-TAXABLE-OLD   PIC S9(11)V99 COMP-3.
009180     03  FILLER              PIC X(4).
009190 01  WS-REGIME-TRACE-TABLE REDEFINES WS-REGIME-TRACE.
009195     03  WS-RT-ENTRY         PIC S9(11)V99 COMP-3 OCCURS 2.
009196     03  FILLER              PIC X(4).
009197*
009198*  RECOMMENDED-REGIME EDIT AREA, SAME SINGLE-BYTE ALIAS
009199*  TECHNIQUE AS THE CATEGORY EDIT AREA IN TXFORM, USED WHEN
009200*  THE RECOMMENDATION IS ECHOED ON THE TRACE LINE.
009201*
009202 01  WS-RECOMM-EDIT.
009203     03  WS-RE-CODE          PIC X.
009204 01  WS-RECOMM-EDIT-X REDEFINES WS-RECOMM-EDIT.
009205     03  WS-RE-CODE-X        PIC X.
009206*
009400 LINKAGE                 SECTION.
009500*************************
009600*
009700*  TA-GROSS-INCOME    - TOTAL GROSS INCOME, ALL HEADS, INPUT.
009800*  TA-ITEMIZED-TOTAL  - RAW ITEMISED DEDUCTION TOTAL (80C, 80D,
009900*                       80E, 80G, 80TTA, HOME LOAN INTEREST),
009901*                       BEFORE ANY STANDARD DEDUCTION IS ADDED,
009902*                       AS BUILT BY THE CALLER, INPUT.
010000*  TA-RECOMM-REGIME   - N OR O, OUTPUT.
010100*  TA-SAVINGS         - ABSOLUTE DIFFERENCE BETWEEN THE TWO
010200*                       TOTAL TAX FIGURES, OUTPUT.
010300*  TA-TOTAL-TAX-NEW   - NEW REGIME TOTAL TAX, OUTPUT.
010400*  TA-TOTAL-TAX-OLD   - OLD REGIME TOTAL TAX, OUTPUT.
010500*
010600 01  TX-ADVSR-LINKAGE.
010700     03  TA-GROSS-INCOME        PIC S9(11)V99.
010800     03  TA-ITEMIZED-TOTAL      PIC S9(11)V99.
010900     03  TA-RECOMM-REGIME       PIC X.
011000     03  TA-SAVINGS             PIC S9(11)V99.
011100     03  TA-TOTAL-TAX-NEW       PIC S9(11)V99.
011200     03  TA-TOTAL-TAX-OLD       PIC S9(11)V99.
011210     03  FILLER                 PIC X(4).
011300*
011400*  A SECOND LINKAGE GROUP FOR THE TXCALC CALL - BUILT LOCALLY
011500*  EACH TIME BB020 RUNS, ONE CALL PER REGIME.
011600*
011700 01  WS-TC-LINKAGE.
011800     03  WS-TC-TAXABLE-INCOME   PIC S9(11)V99.
011900     03  WS-TC-REGIME           PIC X.
012000     03  WS-TC-BASE-TAX         PIC S9(11)V99.
012100     03  WS-TC-REBATE-87A       PIC S9(11)V99.
012200     03  WS-TC-TAX-AFTER-REBATE PIC S9(11)V99.
012300     03  WS-TC-CESS             PIC S9(11)V99.
012400     03  WS-TC-TOTAL-TAX        PIC S9(11)V99.
012500     03  WS-TC-SLAB-TAX         PIC S9(11)V99 OCCURS 6.
012510     03  FILLER                 PIC X(4).
012600*
012700 PROCEDURE DIVISION USING TX-ADVSR-LINKAGE.
012800*=========================================
012900*
013000 AA000-MAIN               SECTION.
013100***************************************
013200     PERFORM BB010-BUILD-TAXABLE-INCOME
013300             THRU BB010-EXIT.
013400     PERFORM BB020-CALL-CALC-NEW
013500             THRU BB020-EXIT.
013600     PERFORM BB025-CALL-CALC-OLD
013700             THRU BB025-EXIT.
013800     PERFORM BB030-COMPARE-REGIMES
013900             THRU BB030-EXIT.
014000     GOBACK.
014100*
014200 AA000-EXIT.  EXIT SECTION.
014300*
014400 BB010-BUILD-TAXABLE-INCOME  SECTION.
014500******************************************
014600*
014700*  NEW REGIME ALLOWS NO ITEMISED DEDUCTIONS AT ALL, ONLY THE FLAT
014800*  50,000 STANDARD DEDUCTION AGAINST GROSS INCOME.  OLD REGIME
014900*  TAXABLE INCOME USES THE RAW ITEMISED TOTAL PASSED IN BY THE
015000*  CALLER PLUS THE SAME 50,000 STANDARD DEDUCTION.
015100*
015200     COMPUTE WS-TAXABLE-NEW ROUNDED =
015300             TA-GROSS-INCOME - 50000.00.
015400     IF      WS-TAXABLE-NEW < ZERO
015500             MOVE ZERO TO WS-TAXABLE-NEW
015600     END-IF.
015700     COMPUTE WS-TAXABLE-OLD ROUNDED =
015800             TA-GROSS-INCOME - TA-ITEMIZED-TOTAL - 50000.00.
015900     IF      WS-TAXABLE-OLD < ZERO
016000             MOVE ZERO TO WS-TAXABLE-OLD
016100     END-IF.
016150     MOVE    WS-TAXABLE-NEW TO WS-RT-TAXABLE-NEW.
016160     MOVE    WS-TAXABLE-OLD TO WS-RT-TAXABLE-OLD.
016200*
016300 BB010-EXIT.  EXIT SECTION.
016400*
016500 BB020-CALL-CALC-NEW      SECTION.
016600***************************************
016700     MOVE    WS-TAXABLE-NEW TO WS-TC-TAXABLE-INCOME.
016800     MOVE    "N"            TO WS-TC-REGIME.
016900     CALL    "TXCALC" USING WS-TC-LINKAGE.
017000     MOVE    WS-TC-BASE-TAX          TO WS-CR-BASE-TAX-N.
017100     MOVE    WS-TC-REBATE-87A        TO WS-CR-REBATE-N.
017200     MOVE    WS-TC-TAX-AFTER-REBATE  TO WS-CR-AFTER-REBATE-N.
017300     MOVE    WS-TC-CESS              TO WS-CR-CESS-N.
017400     MOVE    WS-TC-TOTAL-TAX         TO WS-CR-TOTAL-TAX-N.
017500     MOVE    WS-TC-TOTAL-TAX         TO WS-TOTAL-TAX-NEW.
017600*
017700 BB020-EXIT.  EXIT SECTION.
017800*
017900 BB025-CALL-CALC-OLD      SECTION.
018000***************************************
018100     MOVE    WS-TAXABLE-OLD TO WS-TC-TAXABLE-INCOME.
018200     MOVE    "O"            TO WS-TC-REGIME.
018300     CALL    "TXCALC" USING WS-TC-LINKAGE.
018400     MOVE    WS-TC-TOTAL-TAX         TO WS-TOTAL-TAX-OLD.
018500*
018600 BB025-EXIT.  EXIT SECTION.
018700*
018800 BB030-COMPARE-REGIMES    SECTION.
018900***************************************
019000*
019100*  NEW REGIME WINS TIES - TX2511.
019200*
019300     MOVE    WS-TOTAL-TAX-NEW TO TA-TOTAL-TAX-NEW.
019400     MOVE    WS-TOTAL-TAX-OLD TO TA-TOTAL-TAX-OLD.
019500     IF      WS-TOTAL-TAX-NEW NOT > WS-TOTAL-TAX-OLD
019600             MOVE "N" TO TA-RECOMM-REGIME
019700             COMPUTE TA-SAVINGS ROUNDED =
019800                     WS-TOTAL-TAX-OLD - WS-TOTAL-TAX-NEW
019900     ELSE
020000             MOVE "O" TO TA-RECOMM-REGIME
020100             COMPUTE TA-SAVINGS ROUNDED =
020200                     WS-TOTAL-TAX-NEW - WS-TOTAL-TAX-OLD
020300     END-IF.
020350     MOVE    TA-RECOMM-REGIME TO WS-RE-CODE.
020400*
020500 BB030-EXIT.  EXIT SECTION.
020600*
