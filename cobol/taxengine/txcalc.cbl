000100****************************************************************
000200*                                                              *
000300*                 PROGRESSIVE SLAB TAX CALCULATOR               *
000400*                                                              *
000500*        COMPUTES SLAB TAX, SECTION 87A REBATE AND 4%          *
000600*        HEALTH & EDUCATION CESS FOR ONE TAXABLE INCOME        *
000700*        FIGURE UNDER EITHER STATUTORY REGIME.                 *
000800*                                                              *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.             TXCALC.
001500 AUTHOR.                 S KRISHNAMURTHY.
001600 INSTALLATION.           MERIDIAN TAXWARE SYSTEMS, BANGALORE.
001700 DATE-WRITTEN.           11/06/1987.
001800 DATE-COMPILED.
001900 SECURITY.               COMPANY CONFIDENTIAL, LICENSED USE
002000                          ONLY, SEE FILE LICENCE.TXT.
002100*
002200*    REMARKS.            CALLED BY TXASSES (DIRECT) AND TXADVSR
002300*                        (REGIME COMPARISON), ONCE PER REGIME
002400*                        PER TAXPAYER RECORD.
002500*
002600*    CALLED MODULES.     NONE.
002700*
002800*    LINKAGE.            TX-CALC-LINKAGE, SEE COPYBOOK COMMENTS
002900*                        BELOW FOR EACH FIELD'S USE.
003000*
003100* CHANGE LOG.
003200* 11/06/87 SKM - CREATED, SINGLE REGIME, NO REBATE PROVISION
003300*                (THE 87A REBATE DID NOT YET EXIST IN LAW).
003400* 22/07/91 SKM - SLAB TABLE WIDENED TO ALLOW A 5TH SLAB AFTER
003500*                THAT YEAR'S FINANCE ACT.
003600* 19/09/98 RND - Y2K REVIEW OF THIS MODULE - NO DATE FIELDS
003700*                HELD HERE, NO CHANGE REQUIRED, NOTED FOR THE
003800*                FILE.
003900* 08/04/09 ADR - SECTION 87A REBATE PROVISION ADDED, FIRST
004000*                INTRODUCED FOR SMALL TAXPAYERS THIS YEAR.
004100* 30/09/24 VKR - TX2409 FULL REBUILD FOR FY 2024-25 - NEW
004200*                AND OLD REGIME TABLES BOTH NOW DRIVEN FROM
004300*                THE REDEFINES TABLE IN WSTXSLB, REBATE LOGIC
004400*                REWORKED PER CURRENT THRESHOLDS, CESS RAISED
004500*                TO 4% (WAS 3% EDUCATION CESS + NO HEALTH
004600*                COMPONENT IN EARLIER YEARS, TRACKED AS A
004700*                SINGLE COMBINED 4% FIGURE PER CURRENT LAW).
004800* 12/10/25 VKR - TX2511 SLAB TAX BREAKDOWN TABLE NOW RETURNED
004900*                TO THE CALLER FOR THE ASSESSMENT REPORT.
005000* 03/03/26 VKR - TX2601 ROUNDING CONFIRMED ROUND-HALF-UP ON
005100*                EVERY INTERMEDIATE ASSIGNMENT, PER ASSESSMENT
005200*                SECTION'S QUERY ON PAISA-LEVEL DIFFERENCES.
005300*
005400 ENVIRONMENT             DIVISION.
005500*================================
005600*
005700 CONFIGURATION           SECTION.
005800 SPECIAL-NAMES.
005900     CLASS NUM-CLASS     IS "0123456789".
006000*
006100 DATA                    DIVISION.
006200*================================
006300*
006400 WORKING-STORAGE         SECTION.
006500*-----------------------
006600 77  WS-PROG-NAME        PIC X(17) VALUE "TXCALC (TX2601)".
006700 77  WS-SLAB-IDX         PIC 99    COMP.
006800 77  WS-REMAINING        PIC S9(11)V99 COMP-3.
006900 77  WS-SLAB-AMT         PIC S9(11)V99 COMP-3.
007000 77  WS-RATE-PCT         PIC S9(3)V99  COMP-3.
007100 77  WS-TRACE-SW         PIC X     VALUE "N".
007200     88  WS-TRACE-ON               VALUE "Y".
007300*
007400 COPY "WSTXSLB.COB".
007500*
007600*  TRACE RECORD, DUMPED ONLY WHEN WS-TRACE-ON - A DIAGNOSTIC
007700*  VIEW OF THE LINKAGE AMOUNTS AS PACKED DIGITS, USED WHEN
007800*  PAISA ROUNDING IS QUERIED BY THE ASSESSMENT SECTION.
007900*
008000 01  WS-TRACE-RECORD.
008100     03  WS-TRACE-INCOME     PIC S9(11)V99 COMP-3.
008200     03  WS-TRACE-REGIME     PIC X.
008210     03  FILLER              PIC X(4).
008300 01  WS-TRACE-VIEW REDEFINES WS-TRACE-RECORD.
008400     03  WS-TRACE-INCOME-X   PIC X(7).
008500     03  WS-TRACE-REGIME-X   PIC X.
008510     03  FILLER              PIC X(4).
008600*
008700 LINKAGE                 SECTION.
008800************************
008900*
009000*  TC-TAXABLE-INCOME  - TAXABLE INCOME FOR THIS REGIME, INPUT.
009100*  TC-REGIME          - N = NEW REGIME, O = OLD REGIME, INPUT.
009200*  TC-BASE-TAX        - SLAB TAX BEFORE REBATE, OUTPUT.
009300*  TC-REBATE-87A      - SECTION 87A REBATE GRANTED, OUTPUT.
009400*  TC-TAX-AFTER-REBATE- BASE TAX LESS REBATE, OUTPUT.
009500*  TC-CESS            - 4% HEALTH & EDUCATION CESS, OUTPUT.
009600*  TC-TOTAL-TAX       - TAX AFTER REBATE PLUS CESS, OUTPUT.
009700*  TC-SLAB-TAX        - PER-SLAB BREAKDOWN, UP TO 6 VALUES.
009800*
009900 01  TX-CALC-LINKAGE.
010000     03  TC-TAXABLE-INCOME      PIC S9(11)V99.
010100     03  TC-REGIME              PIC X.
010200     03  TC-BASE-TAX            PIC S9(11)V99.
010300     03  TC-REBATE-87A          PIC S9(11)V99.
010400     03  TC-TAX-AFTER-REBATE    PIC S9(11)V99.
010500     03  TC-CESS                PIC S9(11)V99.
010600     03  TC-TOTAL-TAX           PIC S9(11)V99.
010700     03  TC-SLAB-TAX            PIC S9(11)V99 OCCURS 6.
010710     03  FILLER                 PIC X(4).
010800*
010900 PROCEDURE DIVISION USING TX-CALC-LINKAGE.
011000*=========================================
011100*
011200 AA000-MAIN               SECTION.
011300***************************************
011400     MOVE    ZEROS TO TC-BASE-TAX
011500                       TC-REBATE-87A
011600                       TC-TAX-AFTER-REBATE
011700                       TC-CESS
011800                       TC-TOTAL-TAX.
011900     MOVE    ZEROS TO TC-SLAB-TAX (1) TC-SLAB-TAX (2)
012000                       TC-SLAB-TAX (3) TC-SLAB-TAX (4)
012100                       TC-SLAB-TAX (5) TC-SLAB-TAX (6).
012200     MOVE    TC-TAXABLE-INCOME TO WS-REMAINING.
012300     PERFORM BB010-COMPUTE-SLAB-TAX
012400             THRU BB010-EXIT.
012500     PERFORM BB020-APPLY-REBATE-AND-CESS
012600             THRU BB020-EXIT.
012700     GOBACK.
012800*
012900 AA000-EXIT.  EXIT SECTION.
013000*
013100 BB010-COMPUTE-SLAB-TAX   SECTION.
013200***************************************
013300*
013400*  DRIVES THE SLAB LOOP FOR WHICHEVER REGIME WAS REQUESTED.
013500*  OLD REGIME HAS ONLY 4 SLABS, SO SLOTS 5 AND 6 OF THE
013600*  BREAKDOWN TABLE ARE CLEARED FOR THAT REGIME.
013700*
013800     IF      TC-REGIME = "N"
013900             PERFORM BB011-NEW-REGIME-SLAB
014000                     VARYING WS-SLAB-IDX FROM 1 BY 1
014100                       UNTIL WS-SLAB-IDX > 6
014200     ELSE
014300             PERFORM BB012-OLD-REGIME-SLAB
014400                     VARYING WS-SLAB-IDX FROM 1 BY 1
014500                       UNTIL WS-SLAB-IDX > 4
014600             MOVE    ZEROS TO TC-SLAB-TAX (5)
014700                              TC-SLAB-TAX (6)
014800     END-IF.
014900*
015000 BB010-EXIT.  EXIT SECTION.
015100*
015200 BB011-NEW-REGIME-SLAB    SECTION.
015300**************************************
015400     IF      WS-REMAINING > ZERO
015500             IF      WS-REMAINING <
015550                     TX-SLAB-NEW-WIDTH (WS-SLAB-IDX)
015600                     MOVE WS-REMAINING TO WS-SLAB-AMT
015700             ELSE
015800                     MOVE TX-SLAB-NEW-WIDTH (WS-SLAB-IDX)
015900                          TO WS-SLAB-AMT
016000             END-IF
016100             MOVE    TX-SLAB-NEW-RATE (WS-SLAB-IDX) TO WS-RATE-PCT
016200             COMPUTE TC-SLAB-TAX (WS-SLAB-IDX) ROUNDED =
016300                     WS-SLAB-AMT * WS-RATE-PCT / 100
016400             COMPUTE TC-BASE-TAX ROUNDED =
016500                     TC-BASE-TAX + TC-SLAB-TAX (WS-SLAB-IDX)
016600             SUBTRACT WS-SLAB-AMT FROM WS-REMAINING
016700     END-IF.
016800*
016900 BB011-EXIT.  EXIT SECTION.
017000*
017100 BB012-OLD-REGIME-SLAB    SECTION.
017200**************************************
017300     IF      WS-REMAINING > ZERO
017400             IF      WS-REMAINING <
017450                     TX-SLAB-OLD-WIDTH (WS-SLAB-IDX)
017500                     MOVE WS-REMAINING TO WS-SLAB-AMT
017600             ELSE
017700                     MOVE TX-SLAB-OLD-WIDTH (WS-SLAB-IDX)
017800                          TO WS-SLAB-AMT
017900             END-IF
018000             MOVE    TX-SLAB-OLD-RATE (WS-SLAB-IDX) TO WS-RATE-PCT
018100             COMPUTE TC-SLAB-TAX (WS-SLAB-IDX) ROUNDED =
018200                     WS-SLAB-AMT * WS-RATE-PCT / 100
018300             COMPUTE TC-BASE-TAX ROUNDED =
018400                     TC-BASE-TAX + TC-SLAB-TAX (WS-SLAB-IDX)
018500             SUBTRACT WS-SLAB-AMT FROM WS-REMAINING
018600     END-IF.
018700*
018800 BB012-EXIT.  EXIT SECTION.
018900*
019000 BB020-APPLY-REBATE-AND-CESS  SECTION.
019100******************************************
019200*
019300*  NEW REGIME: REBATE APPLIES WHEN TAXABLE INCOME <= 700,000,
019400*              CAPPED AT 25,000.
019500*  OLD REGIME: REBATE APPLIES WHEN TAXABLE INCOME <= 500,000,
019600*              CAPPED AT 12,500.
019700*
019800     MOVE    ZERO TO TC-REBATE-87A.
019900     IF      TC-REGIME = "N"
020000             IF      TC-TAXABLE-INCOME NOT > 700000.00
020100                     IF      TC-BASE-TAX < 25000.00
020200                             MOVE TC-BASE-TAX TO TC-REBATE-87A
020300                     ELSE
020400                             MOVE 25000.00 TO TC-REBATE-87A
020500                     END-IF
020600             END-IF
020700     ELSE
020800             IF      TC-TAXABLE-INCOME NOT > 500000.00
020900                     IF      TC-BASE-TAX < 12500.00
021000                             MOVE TC-BASE-TAX TO TC-REBATE-87A
021100                     ELSE
021200                             MOVE 12500.00 TO TC-REBATE-87A
021300                     END-IF
021400             END-IF
021500     END-IF.
021600     COMPUTE TC-TAX-AFTER-REBATE ROUNDED =
021700             TC-BASE-TAX - TC-REBATE-87A.
021800     IF      TC-TAX-AFTER-REBATE < ZERO
021900             MOVE ZERO TO TC-TAX-AFTER-REBATE
022000     END-IF.
022100     COMPUTE TC-CESS ROUNDED =
022200             TC-TAX-AFTER-REBATE * 4 / 100.
022300     COMPUTE TC-TOTAL-TAX ROUNDED =
022400             TC-TAX-AFTER-REBATE + TC-CESS.
022500*
022600 BB020-EXIT.  EXIT SECTION.
022700*
