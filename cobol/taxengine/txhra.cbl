000100****************************************************************
000200*                                                              *
000300*                 HOUSE RENT ALLOWANCE EXEMPTION               *
000400*                                                              *
000500*        COMPUTES THE EXEMPT PORTION OF HRA RECEIVED AS THE    *
000600*        LEAST OF THE THREE STATUTORY TESTS, USING THE METRO   *
000700*        CITY TABLE TO PICK THE 50% OR 40% SALARY TEST.        *
000800*                                                              *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.             TXHRA.
001500 AUTHOR.                 T RAMASWAMY.
001600 INSTALLATION.           MERIDIAN TAXWARE SYSTEMS, BANGALORE.
001700 DATE-WRITTEN.           04/11/1991.
001800 DATE-COMPILED.
001900 SECURITY.               COMPANY CONFIDENTIAL, LICENSED USE
002000                          ONLY, SEE FILE LICENCE.TXT.
002100*
002200*    REMARKS.            CALLED BY TXASSES ONLY WHEN AN HRA
002300*                        RECORD WAS FOUND FOR THE TAXPAYER ON
002400*                        THE HRAFILE MATCH.
002500*
002600*    CALLED MODULES.     NONE.
002700*
002800*    LINKAGE.            TX-HRA-LINKAGE, SEE COMMENTS BELOW.
002900*
003000* CHANGE LOG.
003100* 04/11/91 TVR - CREATED FOR THE HRA EXEMPTION SUB-RUN, METRO
003200*                LIST HELD LOCAL TO THIS MODULE AT THAT TIME.
003300* 19/09/98 RND - Y2K REVIEW OF THIS MODULE - NO DATE FIELDS
003400*                HELD HERE, NO CHANGE REQUIRED, NOTED FOR THE
003500*                FILE.
003600* 30/09/24 VKR - TX2409 METRO LIST MOVED OUT TO THE SHARED
003700*                WSTXREF TABLE SO TXFORM AND THE REFERENCE
003800*                LISTING CAN USE THE SAME LIST, THIS MODULE
003900*                NOW SEARCHES IT RATHER THAN HOLDING ITS OWN.
004000* 12/10/25 VKR - TX2511 CASE-SENSITIVE CITY MATCH CONFIRMED -
004100*                TAXPAYER FILE CITY FIELD MUST ARRIVE IN THE
004200*                SAME CASE AS THE REFERENCE TABLE ENTRIES.
004300*
004400 ENVIRONMENT             DIVISION.
004500*================================
004600*
004700 CONFIGURATION           SECTION.
004800 SPECIAL-NAMES.
004900     CLASS METRO-CLASS   IS "Y" "N".
005000*
005100 DATA                    DIVISION.
005200*================================
005300*
005400 WORKING-STORAGE         SECTION.
005500*-----------------------
005600 77  WS-PROG-NAME        PIC X(17) VALUE "TXHRA   (TX2511)".
005700 77  WS-CITY-IDX         PIC 99    COMP.
005800 77  WS-METRO-SW         PIC X     VALUE "N".
005900     88  WS-CITY-IS-METRO          VALUE "Y".
006000 77  WS-TEN-PC-SALARY    PIC S9(11)V99 COMP-3.
006100 77  WS-SALARY-PCT       PIC S9(11)V99 COMP-3.
006200 77  WS-RENT-TEST        PIC S9(11)V99 COMP-3.
006300*
006400*  ONE-ROW HOLDING AREA FOR THE THREE CANDIDATE TEST VALUES,
006500*  REDEFINED AS A THREE-DEEP OCCURS TABLE SO THE LEAST-OF
006600*  SEARCH IN BB055 CAN RUN AS A SIMPLE PERFORM VARYING PASS
006700*  RATHER THAN THREE SEPARATE IF STATEMENTS.
006800*
006900 01  WS-TEST-VALUES.
007000     03  WS-TEST-1           PIC S9(11)V99 COMP-3.
007100     03  WS-TEST-2           PIC S9(11)V99 COMP-3.
007200     03  WS-TEST-3           PIC S9(11)V99 COMP-3.
007300     03  FILLER              PIC X(4).
007400 01  WS-TEST-TABLE REDEFINES WS-TEST-VALUES.
007500     03  WS-TEST-ENTRY       PIC S9(11)V99 COMP-3 OCCURS 3.
007600     03  FILLER              PIC X(4).
007700 77  WS-LEAST-IDX        PIC 9      COMP.
007800*
007900 COPY "WSTXREF.COB".
008000*
008100 LINKAGE                 SECTION.
008200*************************
008300*
008400*  HE-HRA-RECVD       - ACTUAL HRA RECEIVED, INPUT.
008500*  HE-RENT-PAID       - ACTUAL RENT PAID, INPUT.
008600*  HE-SALARY-BASE     - BASIC PAY PLUS DA, INPUT.
008700*  HE-CITY            - TAXPAYER'S CITY OF RESIDENCE, INPUT.
008800*  HE-EXEMPT          - EXEMPT PORTION OF HRA, OUTPUT.
008900*
009000 01  TX-HRA-LINKAGE.
009100     03  HE-HRA-RECVD           PIC S9(11)V99.
009200     03  HE-RENT-PAID           PIC S9(11)V99.
009300     03  HE-SALARY-BASE         PIC S9(11)V99.
009400     03  HE-CITY                PIC X(16).
009500     03  HE-EXEMPT              PIC S9(11)V99.
009600     03  FILLER                 PIC X(4).
009700*
009800 PROCEDURE DIVISION USING TX-HRA-LINKAGE.
009900*=========================================
010000*
010100 AA000-MAIN               SECTION.
010200***************************************
010300     MOVE    ZERO TO HE-EXEMPT.
010400     PERFORM BB050-METRO-LOOKUP
010500             THRU BB050-EXIT.
010600     PERFORM BB052-BUILD-TESTS
010700             THRU BB052-EXIT.
010800     PERFORM BB055-LEAST-OF-THREE
010900             THRU BB055-EXIT.
011000     GOBACK.
011100*
011200 AA000-EXIT.  EXIT SECTION.
011300*
011400 BB050-METRO-LOOKUP       SECTION.
011500***************************************
011600*
011700*  SEARCHES THE SHARED METRO CITY TABLE, EXACT CASE-SENSITIVE
011800*  COMPARE - TX2511.
011900*
012000     MOVE    "N" TO WS-METRO-SW.
012100     PERFORM BB051-SCAN-ONE-CITY
012200             VARYING WS-CITY-IDX FROM 1 BY 1
012300               UNTIL WS-CITY-IDX > TX-METRO-CITY-COUNT
012400                  OR WS-CITY-IS-METRO.
012500*
012600 BB050-EXIT.  EXIT SECTION.
012700*
012800 BB051-SCAN-ONE-CITY      SECTION.
012900***************************************
013000     IF      HE-CITY = TX-METRO-CITY (WS-CITY-IDX)
013100             MOVE "Y" TO WS-METRO-SW
013200     END-IF.
013300*
013400 BB051-EXIT.  EXIT SECTION.
013500*
013600 BB052-BUILD-TESTS        SECTION.
013700***************************************
013800*
013900*  TEST 1 - ACTUAL HRA RECEIVED.
014000*  TEST 2 - RENT PAID LESS 10% OF SALARY, FLOORED AT ZERO.
014100*  TEST 3 - 50% OF SALARY IF A METRO CITY, ELSE 40%.
014200*
014300     MOVE    HE-HRA-RECVD TO WS-TEST-1.
014400*
014500     COMPUTE WS-TEN-PC-SALARY ROUNDED =
014600             HE-SALARY-BASE * 10 / 100.
014700     COMPUTE WS-RENT-TEST ROUNDED =
014800             HE-RENT-PAID - WS-TEN-PC-SALARY.
014900     IF      WS-RENT-TEST < ZERO
015000             MOVE ZERO TO WS-RENT-TEST
015100     END-IF.
015200     MOVE    WS-RENT-TEST TO WS-TEST-2.
015300*
015400     IF      WS-CITY-IS-METRO
015500             COMPUTE WS-SALARY-PCT ROUNDED =
015600                     HE-SALARY-BASE * 50 / 100
015700     ELSE
015800             COMPUTE WS-SALARY-PCT ROUNDED =
015900                     HE-SALARY-BASE * 40 / 100
016000     END-IF.
016100     MOVE    WS-SALARY-PCT TO WS-TEST-3.
016200*
016300 BB052-EXIT.  EXIT SECTION.
016400*
016500 BB055-LEAST-OF-THREE     SECTION.
016600***************************************
016700     MOVE    WS-TEST-ENTRY (1) TO HE-EXEMPT.
016800     PERFORM BB056-COMPARE-ONE-TEST
016900             VARYING WS-LEAST-IDX FROM 2 BY 1
017000               UNTIL WS-LEAST-IDX > 3.
017100*
017200 BB055-EXIT.  EXIT SECTION.
017300*
017400 BB056-COMPARE-ONE-TEST   SECTION.
017500***************************************
017600     IF      WS-TEST-ENTRY (WS-LEAST-IDX) < HE-EXEMPT
017700             MOVE WS-TEST-ENTRY (WS-LEAST-IDX) TO HE-EXEMPT
017800     END-IF.
017900*
018000 BB056-EXIT.  EXIT SECTION.
018100*
