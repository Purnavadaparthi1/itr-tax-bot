000100****************************************************************
000200*                                                              *
000300*                 ITR FORM SELECTOR                            *
000400*                                                              *
000500*        DECIDES WHICH INCOME TAX RETURN FORM A TAXPAYER       *
000600*        SHOULD FILE, FROM THE MIX OF INCOME HEADS AND THE     *
000700*        TAXPAYER'S CATEGORY - FIRST MATCHING RULE WINS.       *
000800*                                                              *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.             TXFORM.
001500 AUTHOR.                 T RAMASWAMY.
001600 INSTALLATION.           MERIDIAN TAXWARE SYSTEMS, BANGALORE.
001700 DATE-WRITTEN.           18/06/1987.
001800 DATE-COMPILED.
001900 SECURITY.               COMPANY CONFIDENTIAL, LICENSED USE
002000                          ONLY, SEE FILE LICENCE.TXT.
002100*
002200*    REMARKS.            CALLED BY TXASSES ONCE PER TAXPAYER,
002300*                        LAST OF THE FOUR RULE MODULES TO RUN.
002400*
002500*    CALLED MODULES.     NONE.
002600*
002700*    LINKAGE.            TX-FORM-LINKAGE, SEE COMMENTS BELOW.
002800*
002900* CHANGE LOG.
003000* 18/06/87 TVR - CREATED, TWO-RULE VERSION (SALARY-ONLY OR
003100*                EVERYTHING ELSE), MATCHED THE ORIGINAL PAPER
003200*                FORMS IN USE THAT YEAR.
003300* 22/07/91 SKM - THIRD RULE ADDED FOR BUSINESS INCOME AFTER
003400*                THAT YEAR'S FORM REDESIGN INTRODUCED A
003500*                SEPARATE BUSINESS RETURN.
003600* 19/09/98 RND - Y2K REVIEW OF THIS MODULE - NO DATE FIELDS
003700*                HELD HERE, NO CHANGE REQUIRED, NOTED FOR THE
003800*                FILE.
003900* 30/09/24 VKR - TX2409 FULL REBUILD - FOUR-RULE TABLE MATCHES
004000*                THE CURRENT ITR-1/2/3/4 FORM SET, REASON
004100*                CODES AND ALTERNATIVE FORM ADDED PER THE
004200*                ASSESSMENT SECTION'S REPORTING REQUIREMENT.
004300* 12/10/25 VKR - TX2511 DEFAULT RULE 4 CONFIRMED TO CARRY AN
004400*                ALTERNATIVE OF ITR-2, MATCHES THE FALL-BACK
004500*                GUIDANCE ISSUED BY CBDT THIS ASSESSMENT YEAR.
004600*
004700 ENVIRONMENT             DIVISION.
004800*================================
004900*
005000 CONFIGURATION           SECTION.
005100 SPECIAL-NAMES.
005200     CLASS CATEGORY-CLASS IS "I" "H" "F" "C".
005300*
005400 DATA                    DIVISION.
005500*================================
005600*
005700 WORKING-STORAGE         SECTION.
005800*-----------------------
005900 77  WS-PROG-NAME        PIC X(17) VALUE "TXFORM  (TX2511)".
006000 77  WS-RULE-HIT         PIC 9      COMP.
006100*
006200*  CATEGORY EDIT AREA - HOLDS THE INBOUND CATEGORY CODE AS
006300*  BOTH A SINGLE CHARACTER AND, REDEFINED, AS A TWO-BYTE
006400*  PRINTABLE FORM PADDED WITH A DASH, USED WHEN THE CATEGORY
006500*  IS ECHOED BACK ON THE ASSESSMENT REPORT'S TRACE LINE.
006600*
006700 01  WS-CATEGORY-EDIT.
006800     03  WS-CE-CODE          PIC X.
006900 01  WS-CATEGORY-EDIT-X REDEFINES WS-CATEGORY-EDIT.
007000     03  WS-CE-CODE-X        PIC X.
007100*
007200*  ONE ROW PER RULE, HOLDING THE FORM/REASON/ALTERNATIVE
007300*  TRIPLET THAT RULE PRODUCES - LOADED VIA REDEFINES OF
007400*  LITERAL VALUES, SAME TECHNIQUE AS THE SLAB TABLES IN
007500*  WSTXSLB, SO A FIFTH RULE CAN BE ADDED WITHOUT TOUCHING
007600*  THE PROCEDURE DIVISION LOGIC BELOW.
007700*
007800 01  WS-FORM-RULE-VALUES.
007900     03  FILLER  PIC X(5)  VALUE "ITR-1".
008000     03  FILLER  PIC X(2)  VALUE "S1".
008100     03  FILLER  PIC X(5)  VALUE SPACES.
008200     03  FILLER  PIC X(5)  VALUE "ITR-2".
008300     03  FILLER  PIC X(2)  VALUE "S2".
008400     03  FILLER  PIC X(5)  VALUE SPACES.
008500     03  FILLER  PIC X(5)  VALUE "ITR-3".
008600     03  FILLER  PIC X(2)  VALUE "S3".
008700     03  FILLER  PIC X(5)  VALUE "ITR-4".
008800     03  FILLER  PIC X(5)  VALUE "ITR-1".
008900     03  FILLER  PIC X(2)  VALUE "S4".
009000     03  FILLER  PIC X(5)  VALUE "ITR-2".
009100 01  WS-FORM-RULE-TABLE REDEFINES WS-FORM-RULE-VALUES.
009200     03  WS-FORM-RULE          OCCURS 4.
009300         05  WS-RULE-FORM      PIC X(5).
009400         05  WS-RULE-REASON    PIC X(2).
009500         05  WS-RULE-ALT       PIC X(5).
009600*
009700*  DIAGNOSTIC VIEW OF THE FIVE INCOME HEADS TESTED IN BB040,
009800*  DUMPED BY THE ASSESSMENT SECTION'S TRACE RUN WHEN A
009900*  TAXPAYER'S FORM CHOICE IS QUERIED - HOLDS THE SAME FIVE
010000*  AMOUNTS AS A LINEAR TABLE RATHER THAN NAMED FIELDS.
010100*
010200 01  WS-INCOME-TRACE.
010300     03  WS-IT-SALARY        PIC S9(11)V99 COMP-3.
010400     03  WS-IT-BUSINESS      PIC S9(11)V99 COMP-3.
010500     03  WS-IT-CG-SHORT      PIC S9(11)V99 COMP-3.
010600     03  WS-IT-CG-LONG       PIC S9(11)V99 COMP-3.
010700     03  WS-IT-RENTAL        PIC S9(11)V99 COMP-3.
010800     03  FILLER              PIC X(4).
010900 01  WS-INCOME-TRACE-TABLE REDEFINES WS-INCOME-TRACE.
011000     03  WS-IT-ENTRY         PIC S9(11)V99 COMP-3 OCCURS 5.
011100     03  FILLER              PIC X(4).
011200*
011300 LINKAGE                 SECTION.
011400*************************
011500*
011600*  FS-CATEGORY        - I/H/F/C TAXPAYER CATEGORY, INPUT.
011700*  FS-SALARY          - SALARY INCOME, INPUT.
011800*  FS-BUSINESS        - BUSINESS/PROFESSIONAL INCOME, INPUT.
011900*  FS-CG-SHORT        - SHORT-TERM CAPITAL GAINS, INPUT.
012000*  FS-CG-LONG         - LONG-TERM CAPITAL GAINS, INPUT.
012100*  FS-RENTAL          - RENTAL INCOME, INPUT.
012200*  FS-ITR-FORM        - RECOMMENDED FORM, OUTPUT.
012300*  FS-ITR-ALT         - FIRST ALTERNATIVE FORM OR SPACES,
012400*                       OUTPUT.
012500*  FS-REASON-CODE     - REASON CODE FOR THE FORM CHOICE,
012600*                       OUTPUT.
012700*
012800 01  TX-FORM-LINKAGE.
012900     03  FS-CATEGORY            PIC X.
013000     03  FS-SALARY              PIC S9(11)V99.
013100     03  FS-BUSINESS            PIC S9(11)V99.
013200     03  FS-CG-SHORT            PIC S9(11)V99.
013300     03  FS-CG-LONG             PIC S9(11)V99.
013400     03  FS-RENTAL              PIC S9(11)V99.
013500     03  FS-ITR-FORM            PIC X(5).
013600     03  FS-ITR-ALT             PIC X(5).
013700     03  FS-REASON-CODE         PIC XX.
013800     03  FILLER                 PIC X(4).
013900*
014000 PROCEDURE DIVISION USING TX-FORM-LINKAGE.
014100*=========================================
014200*
014300 AA000-MAIN               SECTION.
014400***************************************
014500     PERFORM BB040-SELECT-FORM
014600             THRU BB040-EXIT.
014700     PERFORM BB045-LOAD-RESULT
014800             THRU BB045-EXIT.
014900     GOBACK.
015000*
015100 AA000-EXIT.  EXIT SECTION.
015200*
015300 BB040-SELECT-FORM        SECTION.
015400***************************************
015500*
015600*  FIRST MATCHING RULE WINS - RULE 1 CANNOT MATCH UNLESS
015700*  CATEGORY IS INDIVIDUAL, RULES 2 AND 3 APPLY TO ANY
015800*  CATEGORY, RULE 4 IS THE DEFAULT.
015900*
016000     MOVE    FS-CATEGORY TO WS-CE-CODE.
016100     MOVE    FS-SALARY   TO WS-IT-SALARY.
016200     MOVE    FS-BUSINESS TO WS-IT-BUSINESS.
016300     MOVE    FS-CG-SHORT TO WS-IT-CG-SHORT.
016400     MOVE    FS-CG-LONG  TO WS-IT-CG-LONG.
016500     MOVE    FS-RENTAL   TO WS-IT-RENTAL.
016600     EVALUATE TRUE
016700         WHEN FS-SALARY > ZERO
016800          AND FS-BUSINESS = ZERO
016900          AND FS-CG-SHORT = ZERO
017000          AND FS-CG-LONG = ZERO
017100          AND FS-RENTAL = ZERO
017200          AND FS-CATEGORY = "I"
017300             MOVE 1 TO WS-RULE-HIT
017400         WHEN FS-CG-SHORT > ZERO
017500           OR FS-CG-LONG > ZERO
017600           OR FS-RENTAL > ZERO
017700             MOVE 2 TO WS-RULE-HIT
017800         WHEN FS-BUSINESS > ZERO
017900             MOVE 3 TO WS-RULE-HIT
018000         WHEN OTHER
018100             MOVE 4 TO WS-RULE-HIT
018200     END-EVALUATE.
018300*
018400 BB040-EXIT.  EXIT SECTION.
018500*
018600 BB045-LOAD-RESULT        SECTION.
018700***************************************
018800     MOVE    WS-RULE-FORM   (WS-RULE-HIT) TO FS-ITR-FORM.
018900     MOVE    WS-RULE-REASON (WS-RULE-HIT) TO FS-REASON-CODE.
019000     MOVE    WS-RULE-ALT    (WS-RULE-HIT) TO FS-ITR-ALT.
019100*
019200 BB045-EXIT.  EXIT SECTION.
019300*
