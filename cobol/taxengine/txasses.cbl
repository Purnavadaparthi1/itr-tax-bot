000100****************************************************************
000200*                                                              *
000300*                 TAX ASSESSMENT - MAIN RUN                    *
000400*                                                              *
000500*        DRIVES THE FY 2024-25 ITR ASSESSMENT BATCH - READS    *
000600*        THE TAXPAYER, DEDUCTION AND HRA FILES, CALLS THE      *
000700*        FOUR RULE MODULES FOR EACH TAXPAYER AND PRODUCES      *
000800*        THE ASSESSMENT FILE AND THE PRINTED REPORT.           *
000900*                                                              *
001000****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500 PROGRAM-ID.             TXASSES.
001600 AUTHOR.                 A D RAO.
001700 INSTALLATION.           MERIDIAN TAXWARE SYSTEMS, BANGALORE.
001800 DATE-WRITTEN.           02/07/1987.
001900 DATE-COMPILED.
002000 SECURITY.               COMPANY CONFIDENTIAL, LICENSED USE
002100                           ONLY, SEE FILE LICENCE.TXT.
002200*
002300*    REMARKS.            MAIN CONTROL RUN FOR THE ASSESSMENT
002400*                        SUITE - CO-READS TAXPYIN, DEDUCIN AND
002500*                        HRAIN AGAINST EACH OTHER ON THE COMMON
002600*                        TAXPAYER ID, WRITES ASSESSOUT AND THE
002700*                        PRINTED REPORT TAXRPT.
002800*
002900*    CALLED MODULES.     TXCALC, TXADVSR, TXHRA, TXFORM.
003000*
003100*    RUN FREQUENCY.      ONCE PER ASSESSMENT CYCLE, ON DEMAND
003200*                        FROM THE OPERATIONS SCHEDULE.
003300*
003400* CHANGE LOG.
003500* 02/07/87 ADR - CREATED, OLD REGIME ONLY, NO HRA SUB-RUN, RAN
003600*                AGAINST THE ORIGINAL FLAT-FILE LAYOUT OF THAT
003700*                YEAR.
003800* 11/03/89 ADR - DEDUCTION FILE MATCH ADDED, PREVIOUSLY ALL
003900*                DEDUCTIONS WERE KEYED DIRECTLY INTO THE
004000*                TAXPAYER RECORD.
004100* 19/09/98 RND - Y2K REVIEW - NO WINDOWED DATE FIELDS FOUND IN
004200*                THIS RUN, NO CHANGE REQUIRED, NOTED FOR THE
004300*                FILE.
004400* 14/02/03 SKM - REQ 4471 - REPORT TOTALS PAGE ADDED AT THE
004500*                OPERATIONS DESK'S REQUEST, PREVIOUSLY THE RUN
004600*                CARRIED NO CONTROL TOTALS AT ALL.
004700* 30/09/24 VKR - TX2409 FULL REBUILD FOR THE TWO-REGIME LAW -
004800*                HRA SUB-RUN, REGIME ADVISOR AND ITR FORM
004900*                SELECTOR ALL BROUGHT IN AS SEPARATE CALLED
005000*                MODULES, REFERENCE TABLE LISTING ADDED AHEAD
005100*                OF THE MAIN BODY OF THE REPORT.
005200* 12/10/25 VKR - TX2511 REGIME MISMATCH COUNT ADDED TO THE
005300*                FINAL TOTALS LINE PER THE ASSESSMENT SECTION'S
005400*                YEAR-END REVIEW REQUEST.
005500*
005600 ENVIRONMENT             DIVISION.
005700*================================
005800*
005900 CONFIGURATION           SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS REGIME-CLASS  IS "N" "O".
006300*
006400 INPUT-OUTPUT             SECTION.
006500 FILE-CONTROL.
006600     SELECT  TAXPAYER-FILE  ASSIGN TO "TAXPYIN"
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS  IS WS-TP-STATUS.
006900     SELECT  DEDUCT-FILE    ASSIGN TO "DEDUCIN"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS  IS WS-DD-STATUS.
007200     SELECT  HRA-FILE       ASSIGN TO "HRAIN"
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS  IS WS-HR-STATUS.
007500     SELECT  ASSESS-FILE    ASSIGN TO "ASSESSOUT"
007600             ORGANIZATION IS SEQUENTIAL
007700             FILE STATUS  IS WS-AS-STATUS.
007800     SELECT  REPORT-FILE    ASSIGN TO "TAXRPT"
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS  IS WS-RP-STATUS.
008100*
008200 DATA                    DIVISION.
008300*================================
008400*
008500 FILE                    SECTION.
008600*-----------------------
008700 FD  TAXPAYER-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 120 CHARACTERS.
009000 COPY "WSTXTPY.COB".
009100*
009200 FD  DEDUCT-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS.
009500 COPY "WSTXDED.COB".
009600*
009700 FD  HRA-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 60 CHARACTERS.
010000 COPY "WSTXHRA.COB".
010100*
010200 FD  ASSESS-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 200 CHARACTERS.
010500 COPY "WSTXASR.COB".
010600*
010700 FD  REPORT-FILE
010800     LABEL RECORDS ARE STANDARD
010900     REPORTS ARE ASSESSMENT-REPORT.
011000*
011100 WORKING-STORAGE         SECTION.
011200*-----------------------
011300 77  WS-PROG-NAME        PIC X(17) VALUE "TXASSES (TX2511)".
011400*
011500*  FILE STATUS BYTES FOR THE FIVE FILES ABOVE, HELD TOGETHER
011600*  IN ONE GROUP SO A SINGLE COMBINED VIEW CAN BE DUMPED TO THE
011700*  CONSOLE IF THE RUN ABORTS ON ANY ONE OF THEM.
011800*
011900 01  WS-FILE-STATUSES.
012000     03  WS-TP-STATUS        PIC XX.
012100         88  WS-TP-OK                  VALUE "00".
012200         88  WS-TP-AT-EOF-STAT          VALUE "10".
012300     03  WS-DD-STATUS        PIC XX.
012400         88  WS-DD-OK                  VALUE "00".
012500         88  WS-DD-AT-EOF-STAT          VALUE "10".
012600     03  WS-HR-STATUS        PIC XX.
012700         88  WS-HR-OK                  VALUE "00".
012800         88  WS-HR-AT-EOF-STAT          VALUE "10".
012900     03  WS-AS-STATUS        PIC XX.
013000         88  WS-AS-OK                  VALUE "00".
013100     03  WS-RP-STATUS        PIC XX.
013200         88  WS-RP-OK                  VALUE "00".
013300     03  FILLER              PIC X(4).
013400 01  WS-COMBINED-STATUS REDEFINES WS-FILE-STATUSES.
013500     03  WS-CS-ENTRY         PIC XX OCCURS 5.
013600     03  FILLER              PIC X(4).
013700*
013800*  END-OF-FILE AND MATCH SWITCHES FOR THE THREE-WAY CO-READ.
013900*
014000 01  WS-SWITCHES.
014100     03  WS-TP-EOF-SW        PIC X       VALUE "N".
014200         88  WS-TP-AT-EOF              VALUE "Y".
014300     03  WS-DD-EOF-SW        PIC X       VALUE "N".
014400         88  WS-DD-AT-EOF               VALUE "Y".
014500     03  WS-HR-EOF-SW        PIC X       VALUE "N".
014600         88  WS-HR-AT-EOF               VALUE "Y".
014700     03  WS-DD-MATCH-SW      PIC X       VALUE "N".
014800         88  WS-DD-MATCHED               VALUE "Y".
014900     03  WS-HR-MATCH-SW      PIC X       VALUE "N".
015000         88  WS-HR-MATCHED               VALUE "Y".
015100     03  FILLER              PIC X(4).
015200*
015300*  RUN CONTROL TOTALS, PRINTED ON THE FINAL TOTALS LINE OF
015400*  THE REPORT - REQ 4471.
015500*
015600 01  WS-CONTROL-TOTALS.
015700     03  WS-TOT-RECORDS      PIC 9(7)      COMP.
015800     03  WS-TOT-MISMATCH     PIC 9(7)      COMP.
015900     03  WS-TOT-GROSS        PIC S9(11)V99 COMP-3.
016000     03  WS-TOT-TAX          PIC S9(11)V99 COMP-3.
016100     03  FILLER              PIC X(4).
016200*
016300*  WORK AREAS BUILT FROM THE DEDUCTION AND HRA MATCH RECORDS,
016400*  ZEROED BEFORE EACH TAXPAYER IN CASE NO MATCH IS FOUND.
016500*
016600 01  WS-DEDUCT-WORK.
016700     03  WS-WK-80C           PIC S9(9)V99  COMP-3.
016800     03  WS-WK-80D           PIC S9(9)V99  COMP-3.
016900     03  WS-WK-80E           PIC S9(9)V99  COMP-3.
017000     03  WS-WK-80G           PIC S9(9)V99  COMP-3.
017100     03  WS-WK-80TTA         PIC S9(9)V99  COMP-3.
017200     03  WS-WK-HOME-LOAN     PIC S9(9)V99  COMP-3.
017300     03  FILLER              PIC X(4).
017400 01  WS-HRA-WORK.
017500     03  WS-WK-HRA-RECVD     PIC S9(9)V99  COMP-3.
017600     03  WS-WK-RENT-PAID     PIC S9(9)V99  COMP-3.
017700     03  WS-WK-SALARY-BASE   PIC S9(9)V99  COMP-3.
017800     03  FILLER              PIC X(4).
017900*
018000*  ASSESSMENT WORK AREA - GROSS INCOME, THE ITEMISED DEDUCTION
018100*  TOTALS AND THE TAXABLE INCOME FIGURE ACTUALLY ASSESSED,
018200*  REDEFINED AS AN EDITED TRACE VIEW FOR THE QUERY DESK.
018300*
018400 01  WS-ASSESS-WORK.
018500     03  WS-AW-GROSS-INCOME    PIC S9(11)V99 COMP-3.
018600     03  WS-AW-ITEMIZED-RAW    PIC S9(11)V99 COMP-3.
018700     03  WS-AW-ITEMIZED-TOTAL  PIC S9(11)V99 COMP-3.
018800     03  WS-AW-TAXABLE-INCOME  PIC S9(11)V99 COMP-3.
018900     03  FILLER                PIC X(4).
019000 01  WS-ASSESS-TRACE REDEFINES WS-ASSESS-WORK.
019100     03  WS-AT-ENTRY           PIC S9(11)V99 COMP-3 OCCURS 4.
019200     03  FILLER                PIC X(4).
019300*
019400*  ONE MIRROR OF EACH CALLED MODULE'S LINKAGE GROUP, BUILT
019500*  LOCALLY HERE SO THE CALL STATEMENTS IN AA070 CAN PASS A
019600*  WORKING-STORAGE AREA RATHER THAN INDIVIDUAL FIELDS.
019700*
019800 01  WS-TC-LINKAGE.
019900     03  WS-TC-TAXABLE-INCOME   PIC S9(11)V99.
020000     03  WS-TC-REGIME           PIC X.
020100     03  WS-TC-BASE-TAX         PIC S9(11)V99.
020200     03  WS-TC-REBATE-87A       PIC S9(11)V99.
020300     03  WS-TC-TAX-AFTER-REBATE PIC S9(11)V99.
020400     03  WS-TC-CESS             PIC S9(11)V99.
020500     03  WS-TC-TOTAL-TAX        PIC S9(11)V99.
020600     03  WS-TC-SLAB-TAX         PIC S9(11)V99 OCCURS 6.
020700     03  FILLER                 PIC X(4).
020800*
020900 01  WS-TA-LINKAGE.
021000     03  WS-TA-GROSS-INCOME     PIC S9(11)V99.
021100     03  WS-TA-ITEMIZED-TOTAL   PIC S9(11)V99.
021200     03  WS-TA-RECOMM-REGIME    PIC X.
021300     03  WS-TA-SAVINGS          PIC S9(11)V99.
021400     03  WS-TA-TOTAL-TAX-NEW    PIC S9(11)V99.
021500     03  WS-TA-TOTAL-TAX-OLD    PIC S9(11)V99.
021600     03  FILLER                 PIC X(4).
021700*
021800 01  WS-HE-LINKAGE.
021900     03  WS-HE-HRA-RECVD        PIC S9(11)V99.
022000     03  WS-HE-RENT-PAID        PIC S9(11)V99.
022100     03  WS-HE-SALARY-BASE      PIC S9(11)V99.
022200     03  WS-HE-CITY             PIC X(16).
022300     03  WS-HE-EXEMPT           PIC S9(11)V99.
022400     03  FILLER                 PIC X(4).
022500*
022600 01  WS-FS-LINKAGE.
022700     03  WS-FS-CATEGORY         PIC X.
022800     03  WS-FS-SALARY           PIC S9(11)V99.
022900     03  WS-FS-BUSINESS         PIC S9(11)V99.
023000     03  WS-FS-CG-SHORT         PIC S9(11)V99.
023100     03  WS-FS-CG-LONG          PIC S9(11)V99.
023200     03  WS-FS-RENTAL           PIC S9(11)V99.
023300     03  WS-FS-ITR-FORM         PIC X(5).
023400     03  WS-FS-ITR-ALT          PIC X(5).
023500     03  WS-FS-REASON-CODE      PIC XX.
023600     03  FILLER                 PIC X(4).
023700*
023800*  REPORT LINE MIRROR - ONE ROW MOVED FROM THE ASSESSMENT
023900*  RESULT JUST BEFORE EACH GENERATE, KEPT SEPARATE FROM THE
024000*  COMPUTATION WORK AREAS SO A LATE CHANGE TO REPORT COLUMN
024100*  ORDER NEVER TOUCHES THE ARITHMETIC ABOVE.
024200*
024300 01  WS-REPORT-LINE.
024400     03  WS-RL-ID              PIC X(8).
024500     03  WS-RL-REGIME          PIC X.
024600     03  WS-RL-GROSS           PIC S9(11)V99 COMP-3.
024700     03  WS-RL-TAXABLE         PIC S9(11)V99 COMP-3.
024800     03  WS-RL-REBATE          PIC S9(11)V99 COMP-3.
024900     03  WS-RL-CESS            PIC S9(11)V99 COMP-3.
025000     03  WS-RL-TOTAL-TAX       PIC S9(11)V99 COMP-3.
025100     03  WS-RL-RECOMM          PIC X.
025200     03  WS-RL-SAVINGS         PIC S9(11)V99 COMP-3.
025300     03  WS-RL-HRA-EXEMPT      PIC S9(11)V99 COMP-3.
025400     03  WS-RL-ITR-FORM        PIC X(5).
025500     03  FILLER                PIC X(4).
025600*
025700 77  WS-REF-LINE-TEXT    PIC X(80) VALUE SPACES.
025800 77  WS-REF-IDX          PIC 99    COMP.
025900 77  WS-REF-RATE-EDIT    PIC ZZ9.99.
026000 77  WS-REF-WIDTH-EDIT   PIC ZZZ,ZZZ,ZZ9.99.
026100*
026200 COPY "WSTXSLB.COB".
026300 COPY "WSTXREF.COB".
026400*
026500 REPORT                 SECTION.
026600*-----------------------
026700 RD  ASSESSMENT-REPORT
026800     CONTROL FINAL
026900     PAGE LIMIT 58 LINES
027000     HEADING 1
027100     FIRST DETAIL 5
027200     LAST DETAIL 54.
027300*
027400 01  TYPE PAGE HEADING.
027500     03  LINE 1.
027600         05  COLUMN  40  PIC X(38)
027700                 VALUE "ITR TAX ASSESSMENT REPORT FY 2024-25".
027800     03  LINE 3.
027900         05  COLUMN   1  PIC X(8)  VALUE "TAXPYR".
028000         05  COLUMN  10  PIC X(1)  VALUE "R".
028100         05  COLUMN  13  PIC X(11) VALUE "GROSS INCM".
028200         05  COLUMN  28  PIC X(11) VALUE "TAXABLE INC".
028300         05  COLUMN  43  PIC X(6)  VALUE "REBATE".
028400         05  COLUMN  58  PIC X(4)  VALUE "CESS".
028500         05  COLUMN  73  PIC X(9)  VALUE "TOTAL TAX".
028600         05  COLUMN  87  PIC X(1)  VALUE "X".
028700         05  COLUMN  89  PIC X(7)  VALUE "SAVINGS".
028800         05  COLUMN 104  PIC X(10) VALUE "HRA EXEMPT".
028900         05  COLUMN 119  PIC X(4)  VALUE "FORM".
029000*
029100 01  ASSESS-DETAIL TYPE DETAIL.
029200     03  LINE PLUS 1.
029300         05  COLUMN   1  PIC X(8)          SOURCE WS-RL-ID.
029400         05  COLUMN  10  PIC X              SOURCE WS-RL-REGIME.
029500         05  COLUMN  12  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-RL-GROSS.
029600         05  COLUMN  27  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-RL-TAXABLE.
029700         05  COLUMN  42  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-RL-REBATE.
029800         05  COLUMN  57  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-RL-CESS.
029900         05  COLUMN  72  PIC ZZZ,ZZZ,ZZ9.99
030000                 SOURCE WS-RL-TOTAL-TAX.
030100         05  COLUMN  87  PIC X              SOURCE WS-RL-RECOMM.
030200         05  COLUMN  89  PIC ZZZ,ZZZ,ZZ9.99
030300                 SOURCE WS-RL-SAVINGS.
030400         05  COLUMN 104  PIC ZZZ,ZZZ,ZZ9.99
030500                 SOURCE WS-RL-HRA-EXEMPT.
030600         05  COLUMN 119  PIC X(5)          SOURCE WS-RL-ITR-FORM.
030700*
030800 01  REFERENCE-HEAD TYPE DETAIL.
030900     03  LINE PLUS 2.
031000         05  COLUMN   1  PIC X(80) SOURCE WS-REF-LINE-TEXT.
031100*
031200 01  REFERENCE-DETAIL TYPE DETAIL.
031300     03  LINE PLUS 1.
031400         05  COLUMN   1  PIC X(80) SOURCE WS-REF-LINE-TEXT.
031500*
031600 01  ASSESS-FOOTING TYPE CONTROL FOOTING FINAL.
031700     03  LINE PLUS 2.
031800         05  COLUMN   1  PIC X(30)
031900                 VALUE "TOTAL TAXPAYERS ASSESSED   :".
032000         05  COLUMN  32  PIC ZZZ,ZZ9   SOURCE WS-TOT-RECORDS.
032100     03  LINE PLUS 1.
032200         05  COLUMN   1  PIC X(30)
032300                 VALUE "TOTAL GROSS INCOME          :".
032400         05  COLUMN  32  PIC ZZZ,ZZZ,ZZ9.99
032500                 SOURCE WS-TOT-GROSS.
032600     03  LINE PLUS 1.
032700         05  COLUMN   1  PIC X(30)
032800                 VALUE "TOTAL TAX LIABILITY         :".
032900         05  COLUMN  32  PIC ZZZ,ZZZ,ZZ9.99
033000                 SOURCE WS-TOT-TAX.
033100     03  LINE PLUS 1.
033200         05  COLUMN   1  PIC X(30)
033300                 VALUE "REGIME RECOMMENDATION CHANGES:".
033400         05  COLUMN  32  PIC ZZZ,ZZ9   SOURCE WS-TOT-MISMATCH.
033500*
033600 PROCEDURE DIVISION.
033700*=========================================
033800*
033900 AA000-MAIN               SECTION.
034000***************************************
034100     PERFORM AA010-OPEN-TAX-FILES
034200             THRU AA010-EXIT.
034300     PERFORM ZZ800-PRINT-REFERENCE-TABLES
034400             THRU ZZ800-EXIT.
034500     PERFORM AA020-PRIME-READS
034600             THRU AA020-EXIT.
034700     PERFORM AA050-ASSESS-TAXPAYERS
034800             THRU AA050-EXIT
034900             UNTIL WS-TP-AT-EOF.
035000     PERFORM AA090-CLOSE-TAX-FILES
035100             THRU AA090-EXIT.
035200     GOBACK.
035300*
035400 AA000-EXIT.  EXIT SECTION.
035500*
035600 AA010-OPEN-TAX-FILES     SECTION.
035700***************************************
035800     OPEN INPUT  TAXPAYER-FILE
035900                 DEDUCT-FILE
036000                 HRA-FILE.
036100     OPEN OUTPUT ASSESS-FILE
036200                 REPORT-FILE.
036300     IF      NOT WS-TP-OK OR NOT WS-DD-OK OR NOT WS-HR-OK
036400          OR NOT WS-AS-OK OR NOT WS-RP-OK
036500             DISPLAY "TXASSES - FILE OPEN FAILED, STATUS "
036600                     WS-COMBINED-STATUS UPON CONSOLE
036700             MOVE 16 TO RETURN-CODE
036800             STOP RUN
036900     END-IF.
037000     INITIATE ASSESSMENT-REPORT.
037100*
037200 AA010-EXIT.  EXIT SECTION.
037300*
037400 AA020-PRIME-READS        SECTION.
037500***************************************
037600     PERFORM AA085-READ-NEXT-TAXPAYER
037700             THRU AA085-EXIT.
037800     PERFORM AA057-READ-NEXT-DEDUCT
037900             THRU AA057-EXIT.
038000     PERFORM AA062-READ-NEXT-HRA
038100             THRU AA062-EXIT.
038200*
038300 AA020-EXIT.  EXIT SECTION.
038400*
038500 AA050-ASSESS-TAXPAYERS   SECTION.
038600***************************************
038700     PERFORM AA055-MATCH-DEDUCT-REC
038800             THRU AA055-EXIT.
038900     PERFORM AA060-MATCH-HRA-REC
039000             THRU AA060-EXIT.
039100     PERFORM AA070-COMPUTE-ASSESSMENT
039200             THRU AA070-EXIT.
039300     PERFORM AA080-WRITE-ASSESS-REC
039400             THRU AA080-EXIT.
039500     PERFORM AA085-READ-NEXT-TAXPAYER
039600             THRU AA085-EXIT.
039700*
039800 AA050-EXIT.  EXIT SECTION.
039900*
040000 AA055-MATCH-DEDUCT-REC   SECTION.
040100***************************************
040200*
040300*  DEDUCIN CARRIES AT MOST ONE RECORD PER TAXPAYER AND BOTH
040400*  FILES ARE SORTED ASCENDING ON THE SAME ID, SO A STRAIGHT
040500*  EQUALITY TEST FOLLOWED BY A READ-AHEAD IS ALL THE MATCH
040600*  LOGIC THIS CO-READ NEEDS.
040700*
040800     MOVE    ZERO TO WS-DEDUCT-WORK.
040900     MOVE    "N"  TO WS-DD-MATCH-SW.
041000     IF      NOT WS-DD-AT-EOF
041100             AND TX-DED-ID = TX-TPY-ID
041200             MOVE TX-DED-80C           TO WS-WK-80C
041300             MOVE TX-DED-80D           TO WS-WK-80D
041400             MOVE TX-DED-80E           TO WS-WK-80E
041500             MOVE TX-DED-80G           TO WS-WK-80G
041600             MOVE TX-DED-80TTA         TO WS-WK-80TTA
041700             MOVE TX-DED-HOME-LOAN-INT TO WS-WK-HOME-LOAN
041800             MOVE "Y"                  TO WS-DD-MATCH-SW
041900             PERFORM AA057-READ-NEXT-DEDUCT
042000                     THRU AA057-EXIT
042100     END-IF.
042200*
042300 AA055-EXIT.  EXIT SECTION.
042400*
042500 AA057-READ-NEXT-DEDUCT   SECTION.
042600***************************************
042700     READ    DEDUCT-FILE
042800             AT END
042900             MOVE "Y" TO WS-DD-EOF-SW
043000     END-READ.
043100*
043200 AA057-EXIT.  EXIT SECTION.
043300*
043400 AA060-MATCH-HRA-REC      SECTION.
043500***************************************
043600     MOVE    ZERO TO WS-HRA-WORK.
043700     MOVE    "N"  TO WS-HR-MATCH-SW.
043800     IF      NOT WS-HR-AT-EOF
043900             AND TX-HRA-ID = TX-TPY-ID
044000             MOVE TX-HRA-RECVD      TO WS-WK-HRA-RECVD
044100             MOVE TX-HRA-RENT-PAID  TO WS-WK-RENT-PAID
044200             MOVE TX-HRA-SALARY-BASE TO WS-WK-SALARY-BASE
044300             MOVE "Y"               TO WS-HR-MATCH-SW
044400             PERFORM AA062-READ-NEXT-HRA
044500                     THRU AA062-EXIT
044600     END-IF.
044700*
044800 AA060-EXIT.  EXIT SECTION.
044900*
045000 AA062-READ-NEXT-HRA      SECTION.
045100***************************************
045200     READ    HRA-FILE
045300             AT END
045400             MOVE "Y" TO WS-HR-EOF-SW
045500     END-READ.
045600*
045700 AA062-EXIT.  EXIT SECTION.
045800*
045900 AA070-COMPUTE-ASSESSMENT SECTION.
046000***************************************
046100     COMPUTE WS-AW-GROSS-INCOME =
046200             TX-TPY-SALARY   + TX-TPY-BUSINESS
046300           + TX-TPY-CG-SHORT + TX-TPY-CG-LONG
046400           + TX-TPY-RENTAL   + TX-TPY-OTHER.
046500     PERFORM AA075-TOTAL-DEDUCTIONS
046600             THRU AA075-EXIT.
046700*
046800*  ASSESSED REGIME - THE ONE THE TAXPAYER ACTUALLY REQUESTED,
046900*  TX-TPY-REGIME - IS RUN THROUGH TXCALC ON THE TAXABLE INCOME
047000*  BUILT ABOVE.
047100*
047200     MOVE    WS-AW-TAXABLE-INCOME TO WS-TC-TAXABLE-INCOME.
047300     MOVE    TX-TPY-REGIME         TO WS-TC-REGIME.
047400     CALL    "TXCALC"  USING WS-TC-LINKAGE.
047500*
047600*  REGIME ADVISOR RUNS INDEPENDENTLY OF THE ASSESSED FIGURE
047700*  ABOVE, ON THE RAW ITEMISED TOTAL, NOT THE ASSESSED ONE -
047800*  SEE THE REMARKS IN AA075.
047900*
048000     MOVE    WS-AW-GROSS-INCOME   TO WS-TA-GROSS-INCOME.
048100     MOVE    WS-AW-ITEMIZED-RAW   TO WS-TA-ITEMIZED-TOTAL.
048200     CALL    "TXADVSR" USING WS-TA-LINKAGE.
048300*
048400*  HRA SUB-RUN ONLY FIRES WHEN AN HRA RECORD WAS ACTUALLY
048500*  MATCHED - OTHERWISE THE EXEMPTION STAYS AT ZERO.
048600*
048700     MOVE    ZERO TO WS-HE-EXEMPT.
048800     IF      WS-HR-MATCHED
048900             MOVE WS-WK-HRA-RECVD   TO WS-HE-HRA-RECVD
049000             MOVE WS-WK-RENT-PAID   TO WS-HE-RENT-PAID
049100             MOVE WS-WK-SALARY-BASE TO WS-HE-SALARY-BASE
049200             MOVE TX-TPY-CITY       TO WS-HE-CITY
049300             CALL "TXHRA" USING WS-HE-LINKAGE
049400     END-IF.
049500*
049600     MOVE    TX-TPY-CATEGORY  TO WS-FS-CATEGORY.
049700     MOVE    TX-TPY-SALARY    TO WS-FS-SALARY.
049800     MOVE    TX-TPY-BUSINESS  TO WS-FS-BUSINESS.
049900     MOVE    TX-TPY-CG-SHORT  TO WS-FS-CG-SHORT.
050000     MOVE    TX-TPY-CG-LONG   TO WS-FS-CG-LONG.
050100     MOVE    TX-TPY-RENTAL    TO WS-FS-RENTAL.
050200     CALL    "TXFORM" USING WS-FS-LINKAGE.
050300*
050400     MOVE    TX-TPY-ID              TO AS-ID.
050500     MOVE    TX-TPY-REGIME          TO AS-REGIME-USED.
050600     MOVE    WS-AW-GROSS-INCOME     TO AS-GROSS-INCOME.
050700     MOVE    WS-AW-ITEMIZED-TOTAL   TO AS-TOTAL-DEDUCT.
050800     MOVE    WS-AW-TAXABLE-INCOME   TO AS-TAXABLE-INCOME.
050900     MOVE    WS-TC-BASE-TAX         TO AS-BASE-TAX.
051000     MOVE    WS-TC-REBATE-87A       TO AS-REBATE-87A.
051100     MOVE    WS-TC-TAX-AFTER-REBATE TO AS-TAX-AFTER-REBATE.
051200     MOVE    WS-TC-CESS             TO AS-CESS.
051300     MOVE    WS-TC-TOTAL-TAX        TO AS-TOTAL-TAX.
051400     MOVE    WS-TA-RECOMM-REGIME    TO AS-RECOMM-REGIME.
051500     MOVE    WS-TA-SAVINGS          TO AS-REGIME-SAVINGS.
051600     MOVE    WS-HE-EXEMPT           TO AS-HRA-EXEMPT.
051700     MOVE    WS-FS-ITR-FORM         TO AS-ITR-FORM.
051800     MOVE    WS-FS-ITR-ALT          TO AS-ITR-ALT.
051900     MOVE    WS-FS-REASON-CODE      TO AS-REASON-CODE.
052000*
052100 AA070-EXIT.  EXIT SECTION.
052200*
052300 AA075-TOTAL-DEDUCTIONS   SECTION.
052400***************************************
052500*
052600*  ITEMISED TOTAL IS A STRAIGHT ADDITION OF THE SIX DEDUCTION
052700*  FIELDS, NO STATUTORY CAPS APPLIED - THE CAPS PRINTED ON THE
052800*  REFERENCE PAGE ARE INFORMATIONAL ONLY AND HAVE NEVER BEEN
052900*  ENFORCED IN THIS RUN.  WS-AW-ITEMIZED-RAW HOLDS THIS FIGURE
053000*  BEFORE ANY STANDARD DEDUCTION IS ADDED, AND IS WHAT GOES TO
053100*  TXADVSR.  FOR THE OLD REGIME THE 50,000 STANDARD DEDUCTION
053200*  IS THEN ADDED INTO WS-AW-ITEMIZED-TOTAL AND ALSO SUBTRACTED
053300*  AGAIN, UNCONDITIONALLY, IN THE TAXABLE INCOME LINE BELOW -
053400*  THIS DOUBLE-COUNTING FOR THE OLD REGIME HAS BEEN THE RUN'S
053500*  BEHAVIOUR SINCE THE TX2409 REBUILD AND IS LEFT UNCHANGED.
053600*
053700     COMPUTE WS-AW-ITEMIZED-RAW =
053800             WS-WK-80C   + WS-WK-80D    + WS-WK-80E
053900           + WS-WK-80G   + WS-WK-80TTA  + WS-WK-HOME-LOAN.
054000     MOVE    WS-AW-ITEMIZED-RAW TO WS-AW-ITEMIZED-TOTAL.
054100     IF      TX-TPY-REGIME = "O"
054200             ADD  50000.00 TO WS-AW-ITEMIZED-TOTAL
054300     END-IF.
054400     COMPUTE WS-AW-TAXABLE-INCOME =
054500             WS-AW-GROSS-INCOME - WS-AW-ITEMIZED-TOTAL
054600           - 50000.00.
054700     IF      WS-AW-TAXABLE-INCOME < ZERO
054800             MOVE ZERO TO WS-AW-TAXABLE-INCOME
054900     END-IF.
055000*
055100 AA075-EXIT.  EXIT SECTION.
055200*
055300 AA080-WRITE-ASSESS-REC   SECTION.
055400***************************************
055500     WRITE   TX-ASSESS-RECORD.
055600     MOVE    AS-ID              TO WS-RL-ID.
055700     MOVE    AS-REGIME-USED     TO WS-RL-REGIME.
055800     MOVE    AS-GROSS-INCOME    TO WS-RL-GROSS.
055900     MOVE    AS-TAXABLE-INCOME  TO WS-RL-TAXABLE.
056000     MOVE    AS-REBATE-87A      TO WS-RL-REBATE.
056100     MOVE    AS-CESS            TO WS-RL-CESS.
056200     MOVE    AS-TOTAL-TAX       TO WS-RL-TOTAL-TAX.
056300     MOVE    AS-RECOMM-REGIME   TO WS-RL-RECOMM.
056400     MOVE    AS-REGIME-SAVINGS  TO WS-RL-SAVINGS.
056500     MOVE    AS-HRA-EXEMPT      TO WS-RL-HRA-EXEMPT.
056600     MOVE    AS-ITR-FORM        TO WS-RL-ITR-FORM.
056700     GENERATE ASSESS-DETAIL.
056800     ADD     1 TO WS-TOT-RECORDS.
056900     ADD     AS-GROSS-INCOME TO WS-TOT-GROSS.
057000     ADD     AS-TOTAL-TAX    TO WS-TOT-TAX.
057100     IF      AS-RECOMM-REGIME NOT = AS-REGIME-USED
057200             ADD 1 TO WS-TOT-MISMATCH
057300     END-IF.
057400*
057500 AA080-EXIT.  EXIT SECTION.
057600*
057700 AA085-READ-NEXT-TAXPAYER SECTION.
057800***************************************
057900     READ    TAXPAYER-FILE
058000             AT END
058100             MOVE "Y" TO WS-TP-EOF-SW
058200     END-READ.
058300*
058400 AA085-EXIT.  EXIT SECTION.
058500*
058600 AA090-CLOSE-TAX-FILES    SECTION.
058700***************************************
058800     TERMINATE ASSESSMENT-REPORT.
058900     CLOSE   TAXPAYER-FILE
059000             DEDUCT-FILE
059100             HRA-FILE
059200             ASSESS-FILE
059300             REPORT-FILE.
059400*
059500 AA090-EXIT.  EXIT SECTION.
059600*
059700 ZZ800-PRINT-REFERENCE-TABLES SECTION.
059800***************************************
059900*
060000*  PRINTS THE SLAB TABLES, DEDUCTION LIMITS AND ABBREVIATION
060100*  LIST AHEAD OF THE ASSESSMENT DETAIL SO A REVIEWER CAN CHECK
060200*  THE CONSTANTS THE RUN USED WITHOUT GOING BACK TO THE
060300*  COPYBOOK SOURCE - ADDED TX2409.
060400*
060500     MOVE    "TAX SLAB / DEDUCTION LIMIT / ABBREVIATION"
060600             TO WS-REF-LINE-TEXT.
060700     GENERATE REFERENCE-HEAD.
060800     PERFORM ZZ810-PRINT-SLAB-TABLES
060900             THRU ZZ810-EXIT.
061000     PERFORM ZZ815-PRINT-OLD-SLABS
061100             THRU ZZ815-EXIT.
061200     PERFORM ZZ820-PRINT-DEDN-LIMITS
061300             THRU ZZ820-EXIT.
061400     PERFORM ZZ830-PRINT-ABBREV-TABLE
061500             THRU ZZ830-EXIT
061600             VARYING WS-REF-IDX FROM 1 BY 1
061700               UNTIL WS-REF-IDX > TX-ABBREV-COUNT.
061800*
061900 ZZ800-EXIT.  EXIT SECTION.
062000*
062100 ZZ810-PRINT-SLAB-TABLES  SECTION.
062200***************************************
062300     MOVE    "NEW REGIME SLABS FOLLOW"
062400             TO WS-REF-LINE-TEXT.
062500     GENERATE REFERENCE-DETAIL.
062600     PERFORM ZZ811-PRINT-ONE-NEW-SLAB
062700             THRU ZZ811-EXIT
062800             VARYING WS-REF-IDX FROM 1 BY 1
062900               UNTIL WS-REF-IDX > 6.
063000*
063100 ZZ810-EXIT.  EXIT SECTION.
063200*
063300 ZZ811-PRINT-ONE-NEW-SLAB SECTION.
063400***************************************
063500     MOVE    TX-SLAB-NEW-WIDTH (WS-REF-IDX) TO WS-REF-WIDTH-EDIT.
063600     MOVE    TX-SLAB-NEW-RATE  (WS-REF-IDX) TO WS-REF-RATE-EDIT.
063700     MOVE    SPACES TO WS-REF-LINE-TEXT.
063800     STRING  "  WIDTH " DELIMITED BY SIZE
063900             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
064000             "  RATE " DELIMITED BY SIZE
064100             WS-REF-RATE-EDIT DELIMITED BY SIZE
064200             " PCT" DELIMITED BY SIZE
064300             INTO WS-REF-LINE-TEXT.
064400     GENERATE REFERENCE-DETAIL.
064500*
064600 ZZ811-EXIT.  EXIT SECTION.
064700*
064800 ZZ815-PRINT-OLD-SLABS    SECTION.
064900***************************************
065000     MOVE    "OLD REGIME SLABS FOLLOW"
065100             TO WS-REF-LINE-TEXT.
065200     GENERATE REFERENCE-DETAIL.
065300     PERFORM ZZ816-PRINT-ONE-OLD-SLAB
065400             THRU ZZ816-EXIT
065500             VARYING WS-REF-IDX FROM 1 BY 1
065600               UNTIL WS-REF-IDX > 4.
065700*
065800 ZZ815-EXIT.  EXIT SECTION.
065900*
066000 ZZ816-PRINT-ONE-OLD-SLAB SECTION.
066100***************************************
066200     MOVE    TX-SLAB-OLD-WIDTH (WS-REF-IDX) TO WS-REF-WIDTH-EDIT.
066300     MOVE    TX-SLAB-OLD-RATE  (WS-REF-IDX) TO WS-REF-RATE-EDIT.
066400     MOVE    SPACES TO WS-REF-LINE-TEXT.
066500     STRING  "  WIDTH " DELIMITED BY SIZE
066600             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
066700             "  RATE " DELIMITED BY SIZE
066800             WS-REF-RATE-EDIT DELIMITED BY SIZE
066900             " PCT" DELIMITED BY SIZE
067000             INTO WS-REF-LINE-TEXT.
067100     GENERATE REFERENCE-DETAIL.
067200*
067300 ZZ816-EXIT.  EXIT SECTION.
067400*
067500 ZZ820-PRINT-DEDN-LIMITS  SECTION.
067600***************************************
067700*
067800*  PRINTS THE FIVE DEDUCTION LIMITS AND THE FOUR REBATE 87A
067810*  THRESHOLDS HELD IN TX-DEDN-LIMITS - RESTRUNG FROM THE ACTUAL
067820*  FIELDS RATHER THAN REPEATED AS HAND-TYPED TEXT, SAME
067830*  TECHNIQUE AS THE SLAB AND ABBREVIATION LISTINGS ABOVE.
067840*
067850     MOVE    TX-LIM-80C TO WS-REF-WIDTH-EDIT.
067860     MOVE    SPACES TO WS-REF-LINE-TEXT.
067870     STRING  "80C INVESTMENTS, LIMIT " DELIMITED BY SIZE
067880             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
067890             INTO WS-REF-LINE-TEXT.
067900     GENERATE REFERENCE-DETAIL.
067910     MOVE    TX-LIM-80D-SELF TO WS-REF-WIDTH-EDIT.
067920     MOVE    SPACES TO WS-REF-LINE-TEXT.
067930     STRING  "80D SELF/FAMILY, LIMIT " DELIMITED BY SIZE
067940             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
067950             INTO WS-REF-LINE-TEXT.
067960     GENERATE REFERENCE-DETAIL.
067970     MOVE    TX-LIM-80D-PARENT-U60 TO WS-REF-WIDTH-EDIT.
067980     MOVE    SPACES TO WS-REF-LINE-TEXT.
067990     STRING  "80D PARENT UNDER 60, LIMIT " DELIMITED BY SIZE
068000             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
068010             INTO WS-REF-LINE-TEXT.
068020     GENERATE REFERENCE-DETAIL.
068030     MOVE    TX-LIM-80D-PARENT-O60 TO WS-REF-WIDTH-EDIT.
068040     MOVE    SPACES TO WS-REF-LINE-TEXT.
068050     STRING  "80D PARENT 60 AND OVER, LIMIT " DELIMITED BY SIZE
068060             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
068070             INTO WS-REF-LINE-TEXT.
068080     GENERATE REFERENCE-DETAIL.
068090     MOVE    "80E EDUCATION LOAN INTEREST, NO STATUTORY LIMIT"
068100             TO WS-REF-LINE-TEXT.
068110     GENERATE REFERENCE-DETAIL.
068120     MOVE    "80G DONATIONS, 50 PCT OR 100 PCT PER DONEE CLASS"
068130             TO WS-REF-LINE-TEXT.
068140     GENERATE REFERENCE-DETAIL.
068150     MOVE    TX-LIM-24B TO WS-REF-WIDTH-EDIT.
068160     MOVE    SPACES TO WS-REF-LINE-TEXT.
068170     STRING  "24B HOME LOAN INTEREST, LIMIT " DELIMITED BY SIZE
068180             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
068190             INTO WS-REF-LINE-TEXT.
068200     GENERATE REFERENCE-DETAIL.
068210     MOVE    TX-REBATE-NEW-LIMIT TO WS-REF-WIDTH-EDIT.
068220     MOVE    SPACES TO WS-REF-LINE-TEXT.
068230     STRING  "REBATE 87A NEW REGIME, INCOME LIMIT " DELIMITED BY
068235             SIZE
068240             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
068250             INTO WS-REF-LINE-TEXT.
068260     GENERATE REFERENCE-DETAIL.
068270     MOVE    TX-REBATE-NEW-MAX TO WS-REF-WIDTH-EDIT.
068280     MOVE    SPACES TO WS-REF-LINE-TEXT.
068290     STRING  "REBATE 87A NEW REGIME, MAX REBATE " DELIMITED BY
068295             SIZE
068300             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
068310             INTO WS-REF-LINE-TEXT.
068320     GENERATE REFERENCE-DETAIL.
068330     MOVE    TX-REBATE-OLD-LIMIT TO WS-REF-WIDTH-EDIT.
068340     MOVE    SPACES TO WS-REF-LINE-TEXT.
068350     STRING  "REBATE 87A OLD REGIME, INCOME LIMIT " DELIMITED BY
068355             SIZE
068360             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
068370             INTO WS-REF-LINE-TEXT.
068380     GENERATE REFERENCE-DETAIL.
068390     MOVE    TX-REBATE-OLD-MAX TO WS-REF-WIDTH-EDIT.
068400     MOVE    SPACES TO WS-REF-LINE-TEXT.
068410     STRING  "REBATE 87A OLD REGIME, MAX REBATE " DELIMITED BY
068415             SIZE
068420             WS-REF-WIDTH-EDIT DELIMITED BY SIZE
068430             INTO WS-REF-LINE-TEXT.
068440     GENERATE REFERENCE-DETAIL.
068450*
068460 ZZ820-EXIT.  EXIT SECTION.
068470*
068600 ZZ830-PRINT-ABBREV-TABLE SECTION.
068700***************************************
068800     MOVE    SPACES TO WS-REF-LINE-TEXT.
068900     STRING  TX-ABBREV-CODE (WS-REF-IDX) DELIMITED BY SIZE
069000             " - " DELIMITED BY SIZE
069100             TX-ABBREV-FULL-FORM (WS-REF-IDX)
069200                     DELIMITED BY SIZE
069300             INTO WS-REF-LINE-TEXT.
069400     GENERATE REFERENCE-DETAIL.
069500*
069600 ZZ830-EXIT.  EXIT SECTION.
069700*
